000100*
000200*===========================================================
000300* COPYBOOK:    SL-PYMAST.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE PAYMENT MASTER.
000500*              BOOKING-PAYMENT OPENS IT OUTPUT AND APPENDS
000600*              ONE RECORD PER PROCESSED PAYMENT; BOOKING-
000700*              REFUND OPENS THE SAME FILE INPUT AND TABLE-
000800*              LOADS IT FOR PAYMENT-ID LOOKUPS.
000900*===========================================================
001000* 06/01/88  SRP  INITIAL RELEASE - CR-0121.
001100*-----------------------------------------------------------
001200    SELECT PAYMENT-MASTER-FILE
001300           ASSIGN TO PYMASTER
001400           ORGANIZATION IS SEQUENTIAL
001500           FILE STATUS IS W-PYMAST-STATUS.
