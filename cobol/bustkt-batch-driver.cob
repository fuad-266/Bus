000100*
000200*===========================================================
000300* PROGRAM:     BUSTKT-BATCH-DRIVER
000400* DESCRIPTION: NIGHTLY BOOKING BATCH - RUNS EACH FLOW IN
000500*              SEQUENCE AGAINST THE CARD (NOW STREAM) INPUT
000600*              FOR THE DAY AND PRINTS THE TWO CLOSING
000700*              REPORTS.  THIS REPLACES THE OLD OPERATOR
000800*              MENU - THE BATCH WINDOW RUNS UNATTENDED NOW
000900*              AND THERE IS NO OPERATOR TO PICK AN OPTION.
001000*===========================================================
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. bustkt-batch-driver.
001300 AUTHOR. J R HALVORSEN.
001400 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001500 DATE-WRITTEN. 04/02/1988.
001600 DATE-COMPILED.
001700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*-----------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------
002100* 04/02/88  JRH  INITIAL RELEASE - CR-0118.  REPLACES THE
002200*                OPERATOR MENU DRIVER FOR THE OVERNIGHT RUN.
002300* 05/02/88  MTA  CR-0120 - BOOKING-CONFIRM FOLDED INTO THE
002400*                PAYMENT STEP INSTEAD OF RUNNING AS ITS OWN
002500*                PASS; DRIVER NO LONGER CALLS IT DIRECTLY.
002600* 06/01/88  SRP  CR-0121 - ADDED THE PAYMENT STEP.
002700* 07/11/88  SRP  CR-0122 - ADDED THE REFUND STEP.
002800* 08/09/88  DK   CR-0123 - ADDED THE TWO CLOSING REPORTS.
002900* 11/30/89  JRH  PR-0201 - A BAD RETURN CODE FROM ANY STEP
003000*                USED TO ABORT THE WHOLE RUN; OPERATIONS
003100*                ASKED THAT THE REMAINING STEPS STILL RUN
003200*                SO ONE BAD FILE DOESN'T HOLD UP THE NIGHT.
003300* 10/05/98  DK   Y2K - RUN-TOTALS CARRIES NO DATE FIELDS;
003400*                DATE STAMPING IS DONE INSIDE EACH STEP.
003500*                LOGGED FOR THE AUDIT.
003600* 03/30/99  DK   Y2K SIGN-OFF.
003700* 02/09/04  JRH  PR-0561 - RUN-TOTALS WAS NOT BEING ZEROED
003800*                BEFORE THE FIRST CALL ON A RERUN WITHIN
003900*                THE SAME REGION; ADDED THE EXPLICIT INIT.
003910* 11/18/05  DK   PR-0580 - OPERATIONS ASKED FOR A START/END
003920*                BANNER WITH THE RUN DATE ON THE JOB LOG SO
003930*                A RERUN IS OBVIOUS IN THE SYSOUT.
004000*-----------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*
004900 01  W-STEP-NAME.
005000     05  W-STEP-SEQ             PIC 9(02) COMP.
005100     05  FILLER                  PIC X(20) VALUE
005200             "BUSTKT-BATCH-DRIVER".
005300 01  W-STEP-NAME-R REDEFINES
005400         W-STEP-NAME            PIC X(22).
005410*
005420*    RUN-DATE STAMP FOR THE START/END BANNER ON THE JOB LOG.
005430 01  W-CURRENT-DATE-TIME.
005440     05  W-CURRENT-DATE         PIC 9(08).
005442     05  W-CURRENT-DATE-PARTS REDEFINES
005444             W-CURRENT-DATE.
005446         10  W-CURRENT-DATE-CC  PIC 9(02).
005448         10  W-CURRENT-DATE-YY  PIC 9(02).
005450         10  W-CURRENT-DATE-MM  PIC 9(02).
005452         10  W-CURRENT-DATE-DD  PIC 9(02).
005460     05  FILLER                  PIC X(10).
005470 01  W-CURRENT-DATE-R REDEFINES
005480         W-CURRENT-DATE-TIME    PIC X(18).
005490*
005495 77  DUMMY                      PIC X(01).
005500*
005600     COPY "WS-RUNTOT.CBL".
005700*
005800 PROCEDURE DIVISION.
005900*
005910*    PR-0580 - BANNER LINES BRACKET THE RUN SO OPERATIONS CAN
005920*    SPOT A RERUN IN THE SYSOUT WITHOUT SCROLLING THROUGH
005930*    EVERY STEP'S OWN DISPLAY OUTPUT.  THE SIX STEPS BELOW
005940*    ALWAYS RUN IN THIS FIXED ORDER - PER PR-0201 THERE IS NO
005950*    ABORT-ON-BAD-STEP LOGIC, EACH CALL RUNS REGARDLESS OF
005960*    WHAT THE PRIOR STEP DID.
006000 0000-MAIN-LOGIC.
006010     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME.
006020     DISPLAY "BUSTKT-BATCH-DRIVER STARTING - RUN DATE "
006030         W-CURRENT-DATE-MM "/" W-CURRENT-DATE-DD "/"
006040         W-CURRENT-DATE-CC W-CURRENT-DATE-YY.
006100     PERFORM 1000-INITIALIZE-RUN-TOTALS THRU 1000-EXIT.
006200     PERFORM 2100-RUN-BOOKING-CREATE THRU 2100-EXIT.
006300     PERFORM 2200-RUN-BOOKING-CANCEL THRU 2200-EXIT.
006400     PERFORM 2300-RUN-BOOKING-PAYMENT THRU 2300-EXIT.
006500     PERFORM 2400-RUN-BOOKING-REFUND THRU 2400-EXIT.
006600     PERFORM 2500-RUN-FARE-QUOTE-REPORT THRU 2500-EXIT.
006700     PERFORM 2600-RUN-RUN-SUMMARY-REPORT THRU 2600-EXIT.
006750     DISPLAY "BUSTKT-BATCH-DRIVER ENDING NORMALLY".
006800     STOP RUN.
006900*-----------------------------------------------------------
007000*    PR-0561 - ZERO THE WHOLE GROUP BEFORE STEP ONE SO A
007100*    RERUN IN THE SAME REGION DOES NOT INHERIT YESTERDAY'S
007200*    FIGURES FROM AN ABENDED STEP.
007300 1000-INITIALIZE-RUN-TOTALS.
007400     MOVE ZERO TO RT-BOOKINGS-CREATED-CT
007500                  RT-BOOKINGS-CREATED-AMT
007600                  RT-BOOKINGS-CONFIRMED-CT
007700                  RT-BOOKINGS-CANCELLED-CT
007800                  RT-PAYMENTS-SUCCESS-CT
007900                  RT-PAYMENTS-SUCCESS-AMT
008000                  RT-PAYMENTS-FAILED-CT
008100                  RT-REFUNDS-COMPLETED-CT
008200                  RT-REFUNDS-COMPLETED-AMT
008300                  RT-REFUNDS-FAILED-CT.
008400 1000-EXIT.
008500     EXIT.
008600*-----------------------------------------------------------
008700 2100-RUN-BOOKING-CREATE.
008800     MOVE 1 TO W-STEP-SEQ.
008900     CALL "booking-create" USING RUN-TOTALS.
009000 2100-EXIT.
009100     EXIT.
009200*-----------------------------------------------------------
009210*    CANCEL RUNS BEFORE PAYMENT SO A SAME-NIGHT CANCEL
009220*    REQUEST CANNOT BE FOLLOWED BY A PAYMENT SETTLING
009230*    AGAINST A BOOKING THAT IS ABOUT TO BE CANCELLED ANYWAY.
009300 2200-RUN-BOOKING-CANCEL.
009400     MOVE 2 TO W-STEP-SEQ.
009500     CALL "booking-cancel" USING RUN-TOTALS.
009600 2200-EXIT.
009700     EXIT.
009800*-----------------------------------------------------------
009900*    CR-0120 - BOOKING-PAYMENT CALLS BOOKING-CONFIRM ITSELF
010000*    ON A SUCCESSFUL SETTLEMENT, SO THE DRIVER ONLY NEEDS
010100*    THE ONE CALL HERE.
010200 2300-RUN-BOOKING-PAYMENT.
010300     MOVE 3 TO W-STEP-SEQ.
010400     CALL "booking-payment" USING RUN-TOTALS.
010500 2300-EXIT.
010600     EXIT.
010700*-----------------------------------------------------------
010800 2400-RUN-BOOKING-REFUND.
010900     MOVE 4 TO W-STEP-SEQ.
011000     CALL "booking-refund" USING RUN-TOTALS.
011100 2400-EXIT.
011200     EXIT.
011300*-----------------------------------------------------------
011310*    NO RUN-TOTALS PASSED - THE QUOTE REPORT HAS NOTHING TO
011320*    DO WITH BOOKINGS, PAYMENTS OR REFUNDS, IT ONLY READS ITS
011330*    OWN FARE-QUOTE-REQUEST-FILE AND PRINTS.
011400 2500-RUN-FARE-QUOTE-REPORT.
011500     MOVE 5 TO W-STEP-SEQ.
011600     CALL "fare-quote-report".
011700 2500-EXIT.
011800     EXIT.
011900*-----------------------------------------------------------
011910*    LAST STEP OF THE NIGHT - RUN-TOTALS IS FULLY ACCUMULATED
011920*    BY THE TIME THIS CALL IS REACHED SINCE EVERY EARLIER
011930*    STEP ADDS TO IT AND NONE OF THEM CLEAR IT.
012000 2600-RUN-RUN-SUMMARY-REPORT.
012100     MOVE 6 TO W-STEP-SEQ.
012200     CALL "run-summary-report" USING RUN-TOTALS.
012300 2600-EXIT.
012400     EXIT.
