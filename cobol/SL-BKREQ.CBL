000100*
000200*===========================================================
000300* COPYBOOK:    SL-BKREQ.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE BOOKING-REQUEST
000500*              TRANSACTION STREAM READ BY BOOKING-CREATE
000600*              (FLOW 1).  ONE LOGICAL RECORD PER BOOKING
000700*              REQUEST, BUILT BY THE FRONT-END BEFORE THIS
000800*              BATCH EVER SEES IT.
000900*===========================================================
001000* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001100*-----------------------------------------------------------
001200    SELECT BOOKING-REQUEST-FILE
001300           ASSIGN TO BKREQIN
001400           ORGANIZATION IS LINE SEQUENTIAL
001500           FILE STATUS IS W-BKREQ-STATUS.
