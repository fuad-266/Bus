000100*
000200*===========================================================
000300* COPYBOOK:    PL-LOAD-PYMAST.CBL
000400* DESCRIPTION: SHARED LOAD/REWRITE PARAGRAPHS FOR PAYMENT-
000500*              MASTER-FILE.  CALLING PROGRAM MUST COPY
000600*              WS-PYTAB.CBL AND FD-PYMAST.CBL AND DECLARE
000700*              W-PYMAST-STATUS BEFORE COPYING THIS MEMBER
000800*              INTO THE PROCEDURE DIVISION.
000900*===========================================================
001000* 06/01/88  SRP  INITIAL RELEASE - CR-0121.
001100*-----------------------------------------------------------
001200 PL9300-LOAD-PAYMENT-TABLE.
001300     MOVE 0 TO W-PAYMENT-TABLE-COUNT.
001400     MOVE "N" TO W-PYMAST-EOF-SW.
001500     OPEN INPUT PAYMENT-MASTER-FILE.
001600     PERFORM PL9310-READ-PAYMENT-MASTER THRU PL9310-EXIT.
001700     PERFORM PL9320-STORE-PAYMENT-ENTRY THRU PL9320-EXIT
001800         UNTIL PYMAST-AT-END.
001900     CLOSE PAYMENT-MASTER-FILE.
002000 PL9300-EXIT.
002100     EXIT.
002200*-----------------------------------------------------------
002300 PL9310-READ-PAYMENT-MASTER.
002400     READ PAYMENT-MASTER-FILE
002500         AT END
002600             SET PYMAST-AT-END TO TRUE.
002700 PL9310-EXIT.
002800     EXIT.
002900*-----------------------------------------------------------
003000 PL9320-STORE-PAYMENT-ENTRY.
003100     ADD 1 TO W-PAYMENT-TABLE-COUNT.
003200     MOVE PY-PAYMENT-ID  TO
003300         W-PYT-PAYMENT-ID (W-PAYMENT-TABLE-COUNT).
003400     MOVE PY-BOOKING-ID  TO
003500         W-PYT-BOOKING-ID (W-PAYMENT-TABLE-COUNT).
003600     MOVE PY-AMOUNT      TO
003700         W-PYT-AMOUNT (W-PAYMENT-TABLE-COUNT).
003800     MOVE PY-STATUS      TO
003900         W-PYT-STATUS (W-PAYMENT-TABLE-COUNT).
004000     MOVE PY-METHOD      TO
004100         W-PYT-METHOD (W-PAYMENT-TABLE-COUNT).
004200     MOVE PY-TRANSACTION-ID TO
004300         W-PYT-TRANSACTION-ID (W-PAYMENT-TABLE-COUNT).
004400     PERFORM PL9310-READ-PAYMENT-MASTER THRU PL9310-EXIT.
004500 PL9320-EXIT.
004600     EXIT.
004700*-----------------------------------------------------------
004800 PL9400-REWRITE-PAYMENT-TABLE.
004900     OPEN OUTPUT PAYMENT-MASTER-FILE.
005000     MOVE 1 TO W-PAYMENT-NDX.
005100     PERFORM PL9410-WRITE-ONE-ENTRY THRU PL9410-EXIT
005200         VARYING W-PAYMENT-NDX FROM 1 BY 1
005300         UNTIL W-PAYMENT-NDX > W-PAYMENT-TABLE-COUNT.
005400     CLOSE PAYMENT-MASTER-FILE.
005500 PL9400-EXIT.
005600     EXIT.
005700*-----------------------------------------------------------
005800 PL9410-WRITE-ONE-ENTRY.
005900     MOVE W-PYT-PAYMENT-ID (W-PAYMENT-NDX)
006000         TO PY-PAYMENT-ID.
006100     MOVE W-PYT-BOOKING-ID (W-PAYMENT-NDX)
006200         TO PY-BOOKING-ID.
006300     MOVE W-PYT-AMOUNT (W-PAYMENT-NDX) TO PY-AMOUNT.
006400     MOVE W-PYT-STATUS (W-PAYMENT-NDX) TO PY-STATUS.
006500     MOVE W-PYT-METHOD (W-PAYMENT-NDX) TO PY-METHOD.
006600     MOVE W-PYT-TRANSACTION-ID (W-PAYMENT-NDX)
006700         TO PY-TRANSACTION-ID.
006800     WRITE PAYMENT-RECORD.
006900 PL9410-EXIT.
007000     EXIT.
