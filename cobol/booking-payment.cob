000100*
000200*===========================================================
000300* PROGRAM:     BOOKING-PAYMENT
000400* DESCRIPTION: FLOW 4 - SETTLE PAYMENTS AGAINST BOOKINGS.
000500*              AMOUNT MUST MATCH THE BOOKING EXACTLY; A
000600*              BOOKING MAY CARRY ONLY ONE SUCCESSFUL
000700*              PAYMENT.  A SUCCESSFUL SETTLEMENT CALLS
000800*              BOOKING-CONFIRM SO THE BOOKING MOVES TO
000900*              CONFIRMED IN THE SAME JOB STEP.
001000*===========================================================
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. booking-payment.
001300 AUTHOR. S R PATEL.
001400 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001500 DATE-WRITTEN. 06/01/1988.
001600 DATE-COMPILED.
001700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*-----------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------
002100* 06/01/88  SRP  INITIAL RELEASE - CR-0121.
002200* 02/27/90  SRP  PR-0210 - AMOUNT COMPARE WAS GOING THROUGH
002300*                A ROUNDED INTERMEDIATE AND LETTING A ONE
002400*                CENT MISMATCH THROUGH.  NOW COMPARED AT
002500*                FULL PIC 9(8)V99 PRECISION, NO ROUNDING.
002600* 08/15/91  JRH  CR-0255 - A BOOKING WITH ONE SUCCESS
002700*                PAYMENT ON FILE NOW REJECTS ANY FURTHER
002800*                PAYMENT ATTEMPT FOR THAT BOOKING.
002900* 11/03/92  MTA  CR-0270 - CALLS BOOKING-CONFIRM DIRECTLY
003000*                ON SUCCESS INSTEAD OF DROPPING A SEPARATE
003100*                CONFIRM-REQUEST RECORD FOR THE NEXT STEP.
003200* 10/05/98  DK   Y2K - NO DATE FIELDS IN THIS PROGRAM, NO
003300*                CENTURY EXPOSURE.  LOGGED FOR THE AUDIT.
003400* 03/30/99  DK   Y2K SIGN-OFF.
003500* 05/20/01  SRP  PR-0505 - TRANSACTION-ID WAS BEING SET ON
003600*                A FAILED SETTLEMENT, CLEARED NOW.
003700* 07/09/04  MTA  PR-0565 - RUN TOTALS WERE DOUBLE COUNTING
003800*                THE CONFIRM WHEN BOOKING-CONFIRM RETURNED
003900*                A NOT-FOUND; CONFIRM COUNT NOW ONLY BUMPS
004000*                ON RETURN-CODE ZERO.
004100*-----------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS W-VERBOSE-REJECTS-ON
004600            OFF STATUS IS W-VERBOSE-REJECTS-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     COPY "SL-PYREQ.CBL".
005000     COPY "SL-BKMAST.CBL".
005100     COPY "SL-PYMAST.CBL".
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500     COPY "FD-PYREQ.CBL".
005600     COPY "FD-BKMAST.CBL".
005700     COPY "FD-PYMAST.CBL".
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100 77  W-PYREQ-STATUS             PIC X(02).
006200     88  W-PYREQ-OK             VALUE "00".
006300 77  W-BKMAST-STATUS            PIC X(02).
006400     88  W-BKMAST-OK            VALUE "00".
006500 77  W-PYMAST-STATUS            PIC X(02).
006600     88  W-PYMAST-OK            VALUE "00".
006650 77  DUMMY                      PIC X(01).
006700*
006800     COPY "WS-BKTAB.CBL".
006900     COPY "WS-PYTAB.CBL".
007000*
007100 77  W-PYREQ-EOF-SW             PIC X(01) VALUE "N".
007200     88  PYREQ-AT-END            VALUE "Y".
007300 77  W-BOOKING-FOUND-SW         PIC X(01) VALUE "N".
007400     88  LOOKUP-BOOKING-FOUND    VALUE "Y".
007500 77  W-PRIOR-SUCCESS-SW         PIC X(01) VALUE "N".
007600     88  PRIOR-SUCCESS-FOUND     VALUE "Y".
007700 77  W-PAYMENT-OK-SW            PIC X(01) VALUE "Y".
007800     88  PAYMENT-REQUEST-OK      VALUE "Y".
007900*
008000 77  W-MATCHED-TOTAL-AMOUNT     PIC 9(08)V99.
008100*
008200*    WORK AREA FOR THE NEW PAYMENT ENTRY - BUILT IN MEMORY,
008300*    THEN APPENDED TO W-PAYMENT-TABLE ONCE SETTLED.  THE OLD
008400*    DESIGN WROTE A PENDING ROW AND REWROTE IT WITH THE FINAL
008500*    STATUS; THIS PASS JUST BUILDS ONE ENTRY AND WRITES IT ONCE.
008600 77  W-NEW-PAYMENT-ID           PIC X(36).
008650*    SEQUENCE RESETS EACH RUN - SEE THE IDENTICAL NOTE ON THE
008660*    REFUND STEP'S SEQUENCE FIELD, SAME CONVENTION HERE.
008700 77  W-PAYMENT-SEQ              PIC 9(08) COMP VALUE 0.
008800 01  W-NEW-PAYMENT-ID-BUILD.
008900     05  W-PYID-PREFIX          PIC X(02) VALUE "PY".
009000     05  W-PYID-RUN-DATE        PIC 9(08).
009100     05  W-PYID-SEQUENCE        PIC 9(08).
009200     05  FILLER                  PIC X(18) VALUE SPACES.
009300 01  W-NEW-PAYMENT-ID-BUILD-R REDEFINES
009400         W-NEW-PAYMENT-ID-BUILD PIC X(36).
009500*
009600 01  W-CURRENT-DATE-TIME.
009700     05  W-CURRENT-DATE         PIC 9(08).
009710*
009720*    YY/MM/DD BREAKOUT FOR THE CONFIRM-FAILED CONSOLE LINE.
009730     05  W-CURRENT-DATE-PARTS REDEFINES
009740             W-CURRENT-DATE.
009750         10  W-CURRENT-DATE-CC  PIC 9(02).
009760         10  W-CURRENT-DATE-YY  PIC 9(02).
009770         10  W-CURRENT-DATE-MM  PIC 9(02).
009780         10  W-CURRENT-DATE-DD  PIC 9(02).
009800     05  FILLER                  PIC X(10).
009900 01  W-CURRENT-DATE-R REDEFINES
010000         W-CURRENT-DATE-TIME    PIC X(18).
010100*
010200 77  W-CONFIRM-RETURN-CODE      PIC 9(02) COMP.
010300*
010400 LINKAGE SECTION.
010500     COPY "WS-RUNTOT.CBL".
010600*
010700 PROCEDURE DIVISION USING RUN-TOTALS.
010800*
010810*    BOTH IN-MEMORY TABLES ARE LOADED BEFORE THE FIRST REQUEST
010820*    IS READ SINCE A SETTLEMENT NEEDS THE BOOKING TABLE FOR THE
010830*    AMOUNT MATCH AND THE PAYMENT TABLE FOR THE PRIOR-SUCCESS
010840*    CHECK.  ONLY THE PAYMENT TABLE IS REWRITTEN AT THE END -
010850*    THIS STEP DOES NOT CHANGE BOOKING STATUS DIRECTLY, THAT IS
010860*    LEFT TO BOOKING-CONFIRM BELOW.
010900 0000-MAIN-LOGIC.
011000     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME.
011100     MOVE W-CURRENT-DATE TO W-PYID-RUN-DATE.
011200     PERFORM PL9100-LOAD-BOOKING-TABLE THRU PL9100-EXIT.
011300     PERFORM PL9300-LOAD-PAYMENT-TABLE THRU PL9300-EXIT.
011400     OPEN INPUT PAYMENT-REQUEST-FILE.
011500     PERFORM 2000-READ-PAYMENT-REQUEST THRU 2000-EXIT.
011600     PERFORM 3000-PROCESS-ONE-PAYMENT THRU 3000-EXIT
011700         UNTIL PYREQ-AT-END.
011800     CLOSE PAYMENT-REQUEST-FILE.
011900     PERFORM PL9400-REWRITE-PAYMENT-TABLE THRU PL9400-EXIT.
012000     EXIT PROGRAM.
012100     STOP RUN.
012200*-----------------------------------------------------------
012210*    STANDARD SEQUENTIAL READ - AT END SETS THE EOF SWITCH
012220*    THE 0000-MAIN-LOGIC PERFORM/UNTIL TESTS.  ONE RECORD IN,
012230*    ONE PASS THROUGH 3000-PROCESS-ONE-PAYMENT.
012300 2000-READ-PAYMENT-REQUEST.
012400     READ PAYMENT-REQUEST-FILE
012500         AT END
012600             SET PYREQ-AT-END TO TRUE.
012700 2000-EXIT.
012800     EXIT.
012900*-----------------------------------------------------------
012910*    ONE PASS PER REQUEST RECORD.  VALIDATE FIRST, THEN EITHER
012920*    SETTLE OR REJECT - NEVER BOTH.  NEXT READ HAPPENS LAST SO
012930*    THE END-OF-FILE TEST IN THE MAIN LOOP SEES THE NEW RECORD.
013000 3000-PROCESS-ONE-PAYMENT.
013100     SET PAYMENT-REQUEST-OK TO TRUE.
013200     PERFORM 3100-VALIDATE-PAYMENT THRU 3100-EXIT.
013300     IF PAYMENT-REQUEST-OK
013400         PERFORM 4000-SETTLE-PAYMENT THRU 4000-EXIT
013500     ELSE
013600         PERFORM 7000-REJECT-PAYMENT THRU 7000-EXIT.
013700     PERFORM 2000-READ-PAYMENT-REQUEST THRU 2000-EXIT.
013800 3000-EXIT.
013900     EXIT.
014000*-----------------------------------------------------------
014100*    BR-7 - AMOUNT MUST MATCH THE BOOKING'S TOTAL-AMOUNT
014200*    EXACTLY, AND THE BOOKING MUST NOT ALREADY HAVE A
014300*    SUCCESS PAYMENT ON FILE.
014400 3100-VALIDATE-PAYMENT.
014500     MOVE "N" TO W-BOOKING-FOUND-SW.
014600     MOVE 1 TO W-BOOKING-NDX.
014700     PERFORM 3110-FIND-BOOKING THRU 3110-EXIT
014800         VARYING W-BOOKING-NDX FROM 1 BY 1
014900         UNTIL W-BOOKING-NDX > W-BOOKING-TABLE-COUNT
015000            OR LOOKUP-BOOKING-FOUND.
015100     IF NOT LOOKUP-BOOKING-FOUND
015200         MOVE "N" TO W-PAYMENT-OK-SW
015300     ELSE
015400         IF PQ-AMOUNT NOT = W-MATCHED-TOTAL-AMOUNT
015500             MOVE "N" TO W-PAYMENT-OK-SW
015600         ELSE
015700             MOVE "N" TO W-PRIOR-SUCCESS-SW
015800             MOVE 1 TO W-PAYMENT-NDX
015900             PERFORM 3120-CHECK-PRIOR-SUCCESS THRU
016000                 3120-EXIT
016100                 VARYING W-PAYMENT-NDX FROM 1 BY 1
016200                 UNTIL W-PAYMENT-NDX >
016300                     W-PAYMENT-TABLE-COUNT
016400             IF PRIOR-SUCCESS-FOUND
016500                 MOVE "N" TO W-PAYMENT-OK-SW.
016600 3100-EXIT.
016700     EXIT.
016800*-----------------------------------------------------------
016810*    TABLE LOOKUP BY BOOKING-ID.  STOPS THE VARYING LOOP IN
016820*    3100 AS SOON AS A MATCH IS SET, SO A DUPLICATE BOOKING-ID
016830*    ON THE MASTER (SHOULD NEVER HAPPEN) WOULD NOT BE CAUGHT -
016840*    ACCEPTABLE, SINCE BOOKING-CREATE GUARANTEES UNIQUENESS.
016900 3110-FIND-BOOKING.
017000     IF W-BKT-BOOKING-ID (W-BOOKING-NDX) = PQ-BOOKING-ID
017100         SET LOOKUP-BOOKING-FOUND TO TRUE
017200         MOVE W-BKT-TOTAL-AMOUNT (W-BOOKING-NDX) TO
017300             W-MATCHED-TOTAL-AMOUNT.
017400 3110-EXIT.
017500     EXIT.
017600*-----------------------------------------------------------
017610*    SCANS THE WHOLE PAYMENT TABLE RATHER THAN STOPPING EARLY
017620*    BECAUSE A BOOKING CAN ONLY EVER HAVE ONE SUCCESS ENTRY -
017630*    NO POINT ADDING A FOUND-SWITCH EARLY EXIT FOR ONE COMPARE.
017700 3120-CHECK-PRIOR-SUCCESS.
017800     IF W-PYT-BOOKING-ID (W-PAYMENT-NDX) = PQ-BOOKING-ID
017900        AND W-PYT-STATUS (W-PAYMENT-NDX) = "SUCCESS"
018000         SET PRIOR-SUCCESS-FOUND TO TRUE.
018100 3120-EXIT.
018200     EXIT.
018300*-----------------------------------------------------------
018310*    BUILDS THE NEW PAYMENT-ID FROM THE RUN DATE AND AN
018320*    IN-MEMORY SEQUENCE, THEN APPENDS ONE ENTRY TO THE TABLE.
018330*    PR-0505 - TRANSACTION-ID IS SPACES UNTIL SETTLEMENT COMES
018340*    BACK SUCCESS; NEVER STAMPED ON A FAILED ATTEMPT.
018400 4000-SETTLE-PAYMENT.
018500     ADD 1 TO W-PAYMENT-SEQ.
018600     MOVE W-PAYMENT-SEQ TO W-PYID-SEQUENCE.
018700     MOVE W-NEW-PAYMENT-ID-BUILD-R TO W-NEW-PAYMENT-ID.
018800     ADD 1 TO W-PAYMENT-TABLE-COUNT.
018900     MOVE W-NEW-PAYMENT-ID TO
019000         W-PYT-PAYMENT-ID (W-PAYMENT-TABLE-COUNT).
019100     MOVE PQ-BOOKING-ID TO
019200         W-PYT-BOOKING-ID (W-PAYMENT-TABLE-COUNT).
019300     MOVE PQ-AMOUNT TO
019400         W-PYT-AMOUNT (W-PAYMENT-TABLE-COUNT).
019500     MOVE PQ-METHOD TO
019600         W-PYT-METHOD (W-PAYMENT-TABLE-COUNT).
019700     IF PQ-SETTLED-SUCCESS
019800         MOVE "SUCCESS" TO
019900             W-PYT-STATUS (W-PAYMENT-TABLE-COUNT)
020000         STRING "TXN-" W-NEW-PAYMENT-ID DELIMITED BY SIZE
020100             INTO W-PYT-TRANSACTION-ID
020200                 (W-PAYMENT-TABLE-COUNT)
020300         ADD 1 TO RT-PAYMENTS-SUCCESS-CT
020400         ADD PQ-AMOUNT TO RT-PAYMENTS-SUCCESS-AMT
020500         PERFORM 5000-CONFIRM-BOOKING THRU 5000-EXIT
020600     ELSE
020700         MOVE "FAILED" TO
020800             W-PYT-STATUS (W-PAYMENT-TABLE-COUNT)
020900         MOVE SPACES TO
021000             W-PYT-TRANSACTION-ID (W-PAYMENT-TABLE-COUNT)
021100         ADD 1 TO RT-PAYMENTS-FAILED-CT.
021200 4000-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------
021410*    CR-0270/PR-0565 - ONLY BUMP THE CONFIRMED COUNT ON
021420*    RETURN-CODE ZERO.  A NOT-FOUND OR WRONG-STATUS RETURN
021430*    MEANS THE BOOKING SIDE REJECTED IT, SO THE PAYMENT STAYS
021440*    SUCCESS ON FILE BUT THE CONFIRM COUNT DOES NOT MOVE.
021500 5000-CONFIRM-BOOKING.
021600     CALL "booking-confirm" USING PQ-BOOKING-ID
021700         W-NEW-PAYMENT-ID W-CONFIRM-RETURN-CODE.
021800     IF W-CONFIRM-RETURN-CODE = 0
021900         ADD 1 TO RT-BOOKINGS-CONFIRMED-CT
022000     ELSE
022100         IF W-VERBOSE-REJECTS-ON
022200             DISPLAY "BOOKING-PAYMENT - CONFIRM FAILED "
022300                 "RC=" W-CONFIRM-RETURN-CODE " BOOKING "
022350                 PQ-BOOKING-ID " " W-CURRENT-DATE-MM
022370                 "/" W-CURRENT-DATE-DD "/"
022390                 W-CURRENT-DATE-CC W-CURRENT-DATE-YY.
022500 5000-EXIT.
022600     EXIT.
022700*-----------------------------------------------------------
022710*    BR-7 REJECT.  NO RUN-DATE STAMP ON THIS LINE LIKE THE
022720*    OTHER FLOW PROGRAMS CARRY - THE CONFIRM-FAILED DISPLAY IN
022730*    5000 ABOVE ALREADY CARRIES ONE FOR THIS PROGRAM'S RUN.
022800 7000-REJECT-PAYMENT.
022900     IF W-VERBOSE-REJECTS-ON
023000         DISPLAY "BOOKING-PAYMENT REJECT - BOOKING "
023100             PQ-BOOKING-ID " BR-7 FAILED".
023200 7000-EXIT.
023300     EXIT.
023400*-----------------------------------------------------------
023500     COPY "PL-LOAD-BKMAST.CBL".
023600     COPY "PL-LOAD-PYMAST.CBL".
