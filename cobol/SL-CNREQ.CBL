000100*
000200*===========================================================
000300* COPYBOOK:    SL-CNREQ.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE CANCEL-REQUEST
000500*              STREAM READ BY BOOKING-CANCEL (FLOW 3).
000600*===========================================================
000700* 05/16/88  MTA  INITIAL RELEASE - CR-0120.
000800*-----------------------------------------------------------
000900    SELECT CANCEL-REQUEST-FILE
001000           ASSIGN TO CNREQIN
001100           ORGANIZATION IS LINE SEQUENTIAL
001200           FILE STATUS IS W-CNREQ-STATUS.
