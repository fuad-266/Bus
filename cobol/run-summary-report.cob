000100*
000200*===========================================================
000300* PROGRAM:     RUN-SUMMARY-REPORT
000400* DESCRIPTION: END-OF-RUN TOTALS FOR THE BOOKING BATCH.
000500*              CALLED LAST BY BUSTKT-BATCH-DRIVER, AFTER
000600*              EVERY OTHER FLOW HAS HAD ITS TURN AT THE
000700*              RUN-TOTALS RECORD.  ONE CONTROL BREAK ONLY -
000800*              END OF RUN - NO INTERMEDIATE BREAKS.
000900*===========================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. run-summary-report.
001200 AUTHOR. J R HALVORSEN.
001300 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001400 DATE-WRITTEN. 08/09/1988.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 08/09/88  JRH  INITIAL RELEASE - CR-0123.
002100* 11/14/90  DK   PR-0218 - DOLLAR TOTALS PRINTED WITHOUT A
002200*                LEADING DOLLAR SIGN, CONTROLLER'S OFFICE
002300*                ASKED FOR ONE ON EVERY AMOUNT LINE.
002400* 06/03/93  MTA  CR-0271 - ADDED THE PAYMENTS-FAILED AND
002500*                REFUNDS-FAILED COUNT LINES; THESE WERE
002600*                BEING DROPPED SILENTLY BEFORE.
002700* 10/05/98  SRP  Y2K - NO DATE FIELDS IN THIS PROGRAM, NO
002800*                CENTURY EXPOSURE.  LOGGED FOR THE AUDIT.
002900* 03/30/99  SRP  Y2K SIGN-OFF.
003000* 02/09/04  JRH  PR-0561 - ZERO-ACTIVITY RUN PRINTED A
003100*                REPORT WITH BLANK TOTAL LINES INSTEAD OF
003200*                ZEROS; RUN-TOTALS IS NOW ALWAYS PRINTED
003300*                EVEN WHEN EVERY COUNTER IS ZERO.
003400*-----------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT RUN-SUMMARY-FILE
004200            ASSIGN TO RUNSUMRPT
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  RUN-SUMMARY-FILE
004800     LABEL RECORDS ARE OMITTED.
004900 01  RUN-SUMMARY-RECORD          PIC X(080).
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 77  W-PAGE-NUMBER              PIC 9(04) COMP VALUE 0.
005350 77  DUMMY                      PIC X(01).
005400*
005500 01  TITLE-LINE.
005600     05  FILLER            PIC X(25) VALUE SPACES.
005700     05  FILLER            PIC X(30) VALUE
005800             "RUN SUMMARY REPORT".
005900     05  FILLER            PIC X(25) VALUE SPACES.
005950 01  TITLE-LINE-R REDEFINES
005960         TITLE-LINE          PIC X(080).
006000*
006100 01  LABEL-LINE.
006200     05  LL-LABEL          PIC X(032).
006300     05  FILLER            PIC X(01) VALUE SPACES.
006400     05  FILLER            PIC X(07) VALUE "COUNT: ".
006500     05  LL-COUNT          PIC ZZZ,ZZ9.
006600     05  FILLER            PIC X(02) VALUE SPACES.
006700     05  FILLER            PIC X(07) VALUE "AMOUNT:".
006800     05  LL-AMOUNT-SIGN    PIC X(01) VALUE SPACES.
006900     05  LL-AMOUNT         PIC $,$$$,$$9.99.
007000     05  FILLER            PIC X(011) VALUE SPACES.
007050 01  LABEL-LINE-R REDEFINES
007060         LABEL-LINE          PIC X(080).
007600*
007700*    COUNT-ONLY LINES MOVE THIS ZERO RATHER THAN A LITERAL
007800*    SO THE EDITED PICTURE IN LL-AMOUNT NEVER SHOWS A STRAY
007900*    SIGN OR DECIMAL MISALIGNMENT ON A ZERO-FILLED LINE.
008000 77  W-ZERO-AMOUNT              PIC 9(09)V99 VALUE ZERO.
008100 77  W-ZERO-AMOUNT-R REDEFINES
008200         W-ZERO-AMOUNT          PIC X(011).
008300*
008400 LINKAGE SECTION.
008500     COPY "WS-RUNTOT.CBL".
008600*
008700 PROCEDURE DIVISION USING RUN-TOTALS.
008800*
008810*    PR-0561 - NO TEST FOR A ZERO-ACTIVITY RUN ANYWHERE BELOW;
008820*    ALL SEVEN LINES PRINT EVERY TIME, WITH ZEROS WHERE
008830*    NOTHING HAPPENED, SO A QUIET NIGHT STILL PRODUCES A
008840*    COMPLETE REPORT INSTEAD OF A HALF-BLANK ONE.
008900 0000-MAIN-LOGIC.
009000     OPEN OUTPUT RUN-SUMMARY-FILE.
009100     PERFORM 1000-PRINT-HEADINGS THRU 1000-EXIT.
009200     PERFORM 2100-PRINT-BOOKINGS-CREATED THRU 2100-EXIT.
009300     PERFORM 2200-PRINT-BOOKINGS-CONFIRMED THRU 2200-EXIT.
009400     PERFORM 2300-PRINT-BOOKINGS-CANCELLED THRU 2300-EXIT.
009500     PERFORM 2400-PRINT-PAYMENTS-SUCCESS THRU 2400-EXIT.
009600     PERFORM 2500-PRINT-PAYMENTS-FAILED THRU 2500-EXIT.
009700     PERFORM 2600-PRINT-REFUNDS-COMPLETED THRU 2600-EXIT.
009800     PERFORM 2700-PRINT-REFUNDS-FAILED THRU 2700-EXIT.
009900     CLOSE RUN-SUMMARY-FILE.
010000     EXIT PROGRAM.
010100     STOP RUN.
010200*-----------------------------------------------------------
010210*    ONE PAGE, ALWAYS - THIS REPORT NEVER RUNS LONG ENOUGH TO
010220*    NEED A PAGE BREAK, SO W-PAGE-NUMBER ONLY EVER REACHES 1
010230*    AND EXISTS HERE MORE FOR CONSISTENCY WITH THE OTHER
010240*    REPORT PROGRAM THAN OUT OF NECESSITY.
010300 1000-PRINT-HEADINGS.
010400     ADD 1 TO W-PAGE-NUMBER.
010500     WRITE RUN-SUMMARY-RECORD FROM TITLE-LINE
010600         AFTER ADVANCING 1 LINE.
010700     MOVE SPACES TO RUN-SUMMARY-RECORD.
010800     WRITE RUN-SUMMARY-RECORD
010900         AFTER ADVANCING 1 LINE.
011000 1000-EXIT.
011100     EXIT.
011200*-----------------------------------------------------------
011210*    THE SEVEN LINE-PRINT PARAGRAPHS BELOW ALL FOLLOW THE
011220*    SAME SHAPE - LABEL, COUNT, AMOUNT (OR PR-0561'S ZERO
011230*    FILLER WHEN THE LINE HAS NO DOLLAR FIGURE), WRITE.  KEPT
011240*    AS SEPARATE PARAGRAPHS RATHER THAN ONE TABLE-DRIVEN LOOP
011250*    SINCE RT-* FIELD NAMES CANNOT BE SUBSCRIPTED ACROSS A
011260*    GROUP THE WAY WS-BKTAB.CBL'S TABLE ENTRIES CAN.
011300 2100-PRINT-BOOKINGS-CREATED.
011400     MOVE "BOOKINGS CREATED" TO LL-LABEL.
011500     MOVE RT-BOOKINGS-CREATED-CT TO LL-COUNT.
011600     MOVE RT-BOOKINGS-CREATED-AMT TO LL-AMOUNT.
011700     WRITE RUN-SUMMARY-RECORD FROM LABEL-LINE
011800         AFTER ADVANCING 1 LINE.
011900 2100-EXIT.
012000     EXIT.
012100*-----------------------------------------------------------
012200 2200-PRINT-BOOKINGS-CONFIRMED.
012300     MOVE "BOOKINGS CONFIRMED" TO LL-LABEL.
012400     MOVE RT-BOOKINGS-CONFIRMED-CT TO LL-COUNT.
012500     MOVE W-ZERO-AMOUNT TO LL-AMOUNT.
012600     WRITE RUN-SUMMARY-RECORD FROM LABEL-LINE
012700         AFTER ADVANCING 1 LINE.
012800 2200-EXIT.
012900     EXIT.
013000*-----------------------------------------------------------
013100 2300-PRINT-BOOKINGS-CANCELLED.
013200     MOVE "BOOKINGS CANCELLED" TO LL-LABEL.
013300     MOVE RT-BOOKINGS-CANCELLED-CT TO LL-COUNT.
013400     MOVE W-ZERO-AMOUNT TO LL-AMOUNT.
013500     WRITE RUN-SUMMARY-RECORD FROM LABEL-LINE
013600         AFTER ADVANCING 1 LINE.
013700 2300-EXIT.
013800     EXIT.
013900*-----------------------------------------------------------
013910*    PR-0218 - THE EDITED $,$$$,$$9.99 PICTURE IN LL-AMOUNT
013920*    CARRIES ITS OWN LEADING DOLLAR SIGN, SO NOTHING SPECIAL
013930*    IS NEEDED HERE BEYOND THE PLAIN MOVE.
014000 2400-PRINT-PAYMENTS-SUCCESS.
014100     MOVE "PAYMENTS SUCCESS" TO LL-LABEL.
014200     MOVE RT-PAYMENTS-SUCCESS-CT TO LL-COUNT.
014300     MOVE RT-PAYMENTS-SUCCESS-AMT TO LL-AMOUNT.
014400     WRITE RUN-SUMMARY-RECORD FROM LABEL-LINE
014500         AFTER ADVANCING 1 LINE.
014600 2400-EXIT.
014700     EXIT.
014800*-----------------------------------------------------------
014810*    CR-0271 - THIS LINE AND 2700 BELOW WERE MISSING FROM THE
014820*    ORIGINAL REPORT; A FAILED PAYMENT OR REFUND STILL
014830*    CONSUMED A REQUEST RECORD AND BELONGS ON THE COUNT.
014900 2500-PRINT-PAYMENTS-FAILED.
015000     MOVE "PAYMENTS FAILED" TO LL-LABEL.
015100     MOVE RT-PAYMENTS-FAILED-CT TO LL-COUNT.
015200     MOVE W-ZERO-AMOUNT TO LL-AMOUNT.
015300     WRITE RUN-SUMMARY-RECORD FROM LABEL-LINE
015400         AFTER ADVANCING 1 LINE.
015500 2500-EXIT.
015600     EXIT.
015700*-----------------------------------------------------------
015800 2600-PRINT-REFUNDS-COMPLETED.
015900     MOVE "REFUNDS COMPLETED" TO LL-LABEL.
016000     MOVE RT-REFUNDS-COMPLETED-CT TO LL-COUNT.
016100     MOVE RT-REFUNDS-COMPLETED-AMT TO LL-AMOUNT.
016200     WRITE RUN-SUMMARY-RECORD FROM LABEL-LINE
016300         AFTER ADVANCING 1 LINE.
016400 2600-EXIT.
016500     EXIT.
016600*-----------------------------------------------------------
016700 2700-PRINT-REFUNDS-FAILED.
016800     MOVE "REFUNDS FAILED" TO LL-LABEL.
016900     MOVE RT-REFUNDS-FAILED-CT TO LL-COUNT.
017000     MOVE W-ZERO-AMOUNT TO LL-AMOUNT.
017100     WRITE RUN-SUMMARY-RECORD FROM LABEL-LINE
017200         AFTER ADVANCING 1 LINE.
017300 2700-EXIT.
017400     EXIT.
