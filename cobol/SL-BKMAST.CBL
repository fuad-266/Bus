000100*
000200*===========================================================
000300* COPYBOOK:    SL-BKMAST.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE BOOKING MASTER.
000500*              NO INDEXED SUPPORT ON THIS BOX, SO BOOKING-ID
000600*              LOOKUPS ARE DONE BY LOADING THE WHOLE FILE
000700*              INTO W-BOOKING-TABLE (SEE PL-LOAD-BKMAST.CBL)
000800*              AND REWRITING IT COMPLETE ON EXIT.
000900*===========================================================
001000* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001100*-----------------------------------------------------------
001200    SELECT BOOKING-MASTER-FILE
001300           ASSIGN TO BKMASTER
001400           ORGANIZATION IS SEQUENTIAL
001500           FILE STATUS IS W-BKMAST-STATUS.
