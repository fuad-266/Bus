000100*
000200*===========================================================
000300* COPYBOOK:    FD-PYMAST.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR PAYMENT-MASTER-FILE.
000500*              PY-AMOUNT-R REDEFINES THE AMOUNT AS A DISPLAY
000600*              AREA, SAME TECHNIQUE AS THE BOOKING MASTER.
000700*===========================================================
000800* 06/01/88  SRP  INITIAL RELEASE - CR-0121.
000900*-----------------------------------------------------------
001000    FD  PAYMENT-MASTER-FILE
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  PAYMENT-RECORD.
001400        05  PY-PAYMENT-ID           PIC X(36).
001500        05  PY-BOOKING-ID           PIC X(36).
001600        05  PY-AMOUNT               PIC 9(08)V99.
001700        05  PY-AMOUNT-R REDEFINES
001800                PY-AMOUNT           PIC X(10).
001900        05  PY-STATUS               PIC X(20).
002000            88  PY-PENDING          VALUE "PENDING".
002100            88  PY-SUCCESS          VALUE "SUCCESS".
002200            88  PY-FAILED           VALUE "FAILED".
002300        05  PY-METHOD               PIC X(50).
002400        05  PY-TRANSACTION-ID       PIC X(100).
002500        05  FILLER                  PIC X(020).
