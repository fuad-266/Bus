000100*
000200*===========================================================
000300* COPYBOOK:    SL-RFREQ.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE REFUND-REQUEST
000500*              STREAM READ BY BOOKING-REFUND (FLOW 5).
000600*===========================================================
000700* 07/11/88  SRP  INITIAL RELEASE - CR-0122.
000800*-----------------------------------------------------------
000900    SELECT REFUND-REQUEST-FILE
001000           ASSIGN TO RFREQIN
001100           ORGANIZATION IS LINE SEQUENTIAL
001200           FILE STATUS IS W-RFREQ-STATUS.
