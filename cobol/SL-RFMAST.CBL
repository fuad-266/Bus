000100*
000200*===========================================================
000300* COPYBOOK:    SL-RFMAST.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE REFUND MASTER,
000500*              APPENDED TO BY BOOKING-REFUND (FLOW 5).
000600*===========================================================
000700* 07/11/88  SRP  INITIAL RELEASE - CR-0122.
000800*-----------------------------------------------------------
000900    SELECT REFUND-MASTER-FILE
001000           ASSIGN TO RFMASTER
001100           ORGANIZATION IS SEQUENTIAL
001200           FILE STATUS IS W-RFMAST-STATUS.
