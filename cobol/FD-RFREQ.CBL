000100*
000200*===========================================================
000300* COPYBOOK:    FD-RFREQ.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR REFUND-REQUEST-FILE.
000500*===========================================================
000600* 07/11/88  SRP  INITIAL RELEASE - CR-0122.
000700*-----------------------------------------------------------
000800    FD  REFUND-REQUEST-FILE
000900        LABEL RECORDS ARE OMITTED.
001000
001100    01  REFUND-REQUEST-RECORD.
001200        05  RQ-PAYMENT-ID           PIC X(36).
001300        05  RQ-AMOUNT               PIC 9(08)V99.
001400        05  RQ-AMOUNT-R REDEFINES
001500                RQ-AMOUNT           PIC X(10).
001600        05  RQ-REASON               PIC X(200).
001700        05  RQ-SETTLE-RESULT        PIC X(07).
001800            88  RQ-SETTLED-SUCCESS  VALUE "SUCCESS".
001900            88  RQ-SETTLED-FAILED   VALUE "FAILED ".
002000        05  FILLER                  PIC X(020).
