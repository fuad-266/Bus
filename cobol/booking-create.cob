000100*
000200*===========================================================
000300* PROGRAM:     BOOKING-CREATE
000400* DESCRIPTION: FLOW 1 - PRICE AND CREATE BOOKINGS FROM THE
000500*              BOOKING-REQUEST-FILE, APPENDING PENDING
000600*              RECORDS TO BOOKING-MASTER-FILE.
000700*===========================================================
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. booking-create.
001000 AUTHOR. J R HALVORSEN.
001100 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001200 DATE-WRITTEN. 04/18/1988.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*-----------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------
001800* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001900* 04/18/88  JRH  WRITES BOOKING-MASTER-FILE ON EXTEND, NOT
002000*                OUTPUT, SO PRIOR-RUN BOOKINGS SURVIVE.
002100* 09/02/88  JRH  PR-0142 - SEAT-COUNT OF ZERO WAS PASSING
002200*                VALIDATION AND BLOWING UP THE FARE COMPUTE.
002300* 02/14/89  MTA  PR-0180 - TRIMMED TRAILING BLANKS BEFORE
002400*                THE BLANK TEST ON PASSENGER FIELDS.
002500* 11/30/90  JRH  CR-0233 - RAISED PASSENGER TABLE FROM 40 TO
002600*                60 SEATS FOR THE NEW ARTICULATED COACHES.
002700* 06/03/92  SRP  PR-0301 - PNR COUNTER WRAPPED ON THE YEAR
002800*                END RUN, NOW RESET BY OPERATOR AT START OF
002900*                FISCAL YEAR VIA W-PNR-COUNTER IN JCL.
003000* 01/22/94  DK   CR-0355 - ADDED UPSI-0 VERBOSE REJECT
003100*                DISPLAY FOR THE HELP DESK.
003200* 08/11/96  MTA  PR-0410 - TAX ROUNDING ONE PENNY OFF ON
003300*                EXACT HALF-CENT AMOUNTS, CONFIRMED ROUNDED
003400*                HALF-UP PER FINANCE, NO CODE CHANGE NEEDED.
003500* 10/05/98  JRH  Y2K - BOOKING-ID DATE PREFIX NOW CCYYMMDD,
003600*                WAS YYMMDD.  TESTED THROUGH 2000-2001.
003700* 03/30/99  JRH  Y2K SIGN-OFF - NO FURTHER CENTURY ISSUES
003800*                FOUND IN THIS PROGRAM.
003900* 07/14/01  SRP  CR-0501 - BOOKING-ID NOW PREFIXED "BK" SO
004000*                IT SORTS APART FROM PAYMENT/REFUND KEYS.
004100* 02/09/04  DK   PR-0560 - EMAIL FIELD WAS NOT BEING CHECKED
004200*                FOR BLANKS ON THE LAST SEAT IN THE TABLE.
004300*-----------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS W-VERBOSE-REJECTS-ON
004800            OFF STATUS IS W-VERBOSE-REJECTS-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     COPY "SL-BKREQ.CBL".
005200     COPY "SL-BKMAST.CBL".
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600     COPY "FD-BKREQ.CBL".
005700     COPY "FD-BKMAST.CBL".
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100 77  W-BKREQ-STATUS             PIC X(02).
006200     88  W-BKREQ-OK             VALUE "00".
006300     88  W-BKREQ-EOF            VALUE "10".
006400 77  W-BKMAST-STATUS            PIC X(02).
006500     88  W-BKMAST-OK            VALUE "00".
006550 77  DUMMY                      PIC X(01).
006600*
006700 77  W-BKREQ-EOF-SW             PIC X(01) VALUE "N".
006800     88  BKREQ-AT-END            VALUE "Y".
006900 77  W-VALID-REQUEST-SW         PIC X(01) VALUE "Y".
007000     88  BKREQ-VALID             VALUE "Y".
007100     88  BKREQ-INVALID           VALUE "N".
007200*
007300 77  W-PASSENGER-NDX            PIC 9(02) COMP.
007400*
007500*    PNR GENERATION - MONOTONIC COUNTER, BASE-36 ENCODED.
007600*    COUNTER IS UNIQUE BY CONSTRUCTION SO NO COLLISION
007700*    RE-DRAW IS NEEDED (SEE BR-3 IN THE BATCH SPEC).
007800 77  W-PNR-COUNTER              PIC 9(10) COMP VALUE 0.
007900 77  W-PNR-WORK                 PIC 9(10) COMP.
008000 77  W-PNR-REMAINDER            PIC 9(02) COMP.
008100 77  W-PNR-DIGIT-NDX            PIC 9(02) COMP.
008200 01  W-PNR-BUILD.
008300     05  W-PNR-BUILD-CHAR OCCURS 10 TIMES PIC X(01).
008400 01  W-BASE36-ALPHABET          PIC X(36) VALUE
008500         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008600 01  W-BASE36-ALPHABET-R REDEFINES
008700         W-BASE36-ALPHABET.
008800     05  W-BASE36-CHAR OCCURS 36 TIMES PIC X(01).
008900*
009000*    BOOKING-ID GENERATION - "BK" + RUN DATE + SEQUENCE.
009100 77  W-BOOKING-SEQ              PIC 9(08) COMP VALUE 0.
009200 01  W-BOOKING-ID-BUILD.
009300     05  W-BID-PREFIX           PIC X(02) VALUE "BK".
009400     05  W-BID-RUN-DATE         PIC 9(08).
009500     05  W-BID-SEQUENCE         PIC 9(08).
009600     05  FILLER                  PIC X(18) VALUE SPACES.
009700 01  W-BOOKING-ID-BUILD-R REDEFINES
009800         W-BOOKING-ID-BUILD     PIC X(36).
009900*
010000*    RUN-DATE CAPTURE, STANDARD SHOP PATTERN.
010100 01  W-CURRENT-DATE-TIME.
010200     05  W-CURRENT-DATE         PIC 9(08).
010300     05  FILLER                  PIC X(10).
010400 01  W-CURRENT-DATE-R REDEFINES
010500         W-CURRENT-DATE-TIME.
010600     05  W-CURRENT-CCYY         PIC 9(04).
010700     05  W-CURRENT-MM           PIC 9(02).
010800     05  W-CURRENT-DD           PIC 9(02).
010900     05  FILLER                  PIC X(10).
011000*
011100 77  W-REJECT-COUNT             PIC 9(07) COMP VALUE 0.
011400*
011500 LINKAGE SECTION.
011600     COPY "WS-RUNTOT.CBL".
011700*
011800 PROCEDURE DIVISION USING RUN-TOTALS.
011900*
012000 0000-MAIN-LOGIC.
012100     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
012200     PERFORM 2000-READ-BOOKING-REQUEST THRU 2000-EXIT.
012300     PERFORM 3000-PROCESS-ONE-REQUEST THRU 3000-EXIT
012400         UNTIL BKREQ-AT-END.
012500     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
012600     EXIT PROGRAM.
012700     STOP RUN.
012800*-----------------------------------------------------------
012900 1000-OPEN-FILES.
013000     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME.
013100     MOVE W-CURRENT-DATE TO W-BID-RUN-DATE.
013200     OPEN INPUT BOOKING-REQUEST-FILE.
013300     OPEN EXTEND BOOKING-MASTER-FILE.
013400 1000-EXIT.
013500     EXIT.
013600*-----------------------------------------------------------
013610*    STANDARD SEQUENTIAL READ - AT END SETS THE EOF SWITCH
013620*    THE 0000-MAIN-LOGIC PERFORM/UNTIL TESTS.  ONE RECORD IN,
013630*    ONE PASS THROUGH 3000-PROCESS-ONE-BOOKING.
013700 2000-READ-BOOKING-REQUEST.
013800     READ BOOKING-REQUEST-FILE
013900         AT END
014000             SET BKREQ-AT-END TO TRUE.
014100 2000-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------
014310*    VALIDATE FIRST - FARE, PNR AND THE MASTER WRITE ALL
014320*    DEPEND ON A CLEAN PASSENGER LIST, SO NONE OF THEM RUN
014330*    AT ALL WHEN BKREQ-INVALID IS SET.
014400 3000-PROCESS-ONE-REQUEST.
014500     SET BKREQ-VALID TO TRUE.
014600     PERFORM 3100-VALIDATE-PASSENGERS THRU 3100-EXIT.
014700     IF BKREQ-VALID
014800         PERFORM 4000-COMPUTE-FARE THRU 4000-EXIT
014900         PERFORM 5000-GENERATE-PNR THRU 5000-EXIT
015000         PERFORM 6000-WRITE-BOOKING THRU 6000-EXIT
015100     ELSE
015200         PERFORM 7000-REJECT-REQUEST THRU 7000-EXIT.
015300     PERFORM 2000-READ-BOOKING-REQUEST THRU 2000-EXIT.
015400 3000-EXIT.
015500     EXIT.
015600*-----------------------------------------------------------
015700*    BR-1 - SEAT-COUNT MUST MATCH THE PASSENGER LIST AND
015800*    EVERY PASSENGER MUST HAVE NAME, PHONE AND EMAIL.
015900 3100-VALIDATE-PASSENGERS.
016000     IF BR-SEAT-COUNT < 1 OR BR-SEAT-COUNT > 60
016100         SET BKREQ-INVALID TO TRUE
016200     ELSE
016300         MOVE 1 TO W-PASSENGER-NDX
016400         PERFORM 3110-CHECK-ONE-PASSENGER THRU 3110-EXIT
016500             VARYING W-PASSENGER-NDX FROM 1 BY 1
016600             UNTIL W-PASSENGER-NDX > BR-SEAT-COUNT
016700                OR BKREQ-INVALID.
016800 3100-EXIT.
016900     EXIT.
017000*-----------------------------------------------------------
017010*    PR-0560 - EVERY SEAT IS CHECKED, INCLUDING THE LAST ONE
017020*    IN THE LIST - AN EARLIER VERSION OF THIS LOOP STOPPED
017030*    ONE SHORT AND LET A BLANK EMAIL ON THE FINAL PASSENGER
017040*    THROUGH.
017100 3110-CHECK-ONE-PASSENGER.
017200     IF BR-PASSENGER-NAME (W-PASSENGER-NDX) = SPACES
017300        OR BR-PASSENGER-PHONE (W-PASSENGER-NDX) = SPACES
017400        OR BR-PASSENGER-EMAIL (W-PASSENGER-NDX) = SPACES
017500         SET BKREQ-INVALID TO TRUE.
017600 3110-EXIT.
017700     EXIT.
017800*-----------------------------------------------------------
017900*    BR-2 - BASE-FARE EXACT, TAXES 18% AND SERVICE-FEE 5%
018000*    BOTH ROUNDED HALF-UP TO 2 DECIMALS, THEN SUMMED.
018100 4000-COMPUTE-FARE.
018200     MULTIPLY BR-TRIP-PRICE BY BR-SEAT-COUNT
018300         GIVING BK-BASE-FARE.
018400     COMPUTE BK-TAXES ROUNDED = BK-BASE-FARE * 0.18.
018500     COMPUTE BK-SERVICE-FEE ROUNDED = BK-BASE-FARE * 0.05.
018600     COMPUTE BK-TOTAL-AMOUNT =
018700         BK-BASE-FARE + BK-TAXES + BK-SERVICE-FEE.
018800 4000-EXIT.
018900     EXIT.
019000*-----------------------------------------------------------
019100*    BR-3 - 10-CHARACTER PNR, A-Z0-9, UNIQUE THIS RUN.
019200 5000-GENERATE-PNR.
019300     ADD 1 TO W-PNR-COUNTER.
019400     MOVE W-PNR-COUNTER TO W-PNR-WORK.
019500     MOVE SPACES TO W-PNR-BUILD.
019600     MOVE 10 TO W-PNR-DIGIT-NDX.
019700     PERFORM 5100-EXTRACT-PNR-DIGIT THRU 5100-EXIT
019800         VARYING W-PNR-DIGIT-NDX FROM 10 BY -1
019900         UNTIL W-PNR-DIGIT-NDX < 1.
020000     MOVE W-PNR-BUILD TO BK-PNR.
020100 5000-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------
020310*    CLASSIC REPEATED-DIVIDE BASE CONVERSION - RUNS RIGHT TO
020320*    LEFT SO THE DIGIT-NDX COUNTS DOWN FROM 10 IN THE PERFORM
020330*    VARYING ABOVE.  W-PNR-WORK IS CONSUMED IN PLACE, NOT
020340*    PRESERVED, SINCE NOTHING ELSE NEEDS IT AFTER THIS CALL.
020400 5100-EXTRACT-PNR-DIGIT.
020500     DIVIDE W-PNR-WORK BY 36 GIVING W-PNR-WORK
020600         REMAINDER W-PNR-REMAINDER.
020700     MOVE W-BASE36-CHAR (W-PNR-REMAINDER + 1)
020800         TO W-PNR-BUILD-CHAR (W-PNR-DIGIT-NDX).
020900 5100-EXIT.
021000     EXIT.
021100*-----------------------------------------------------------
021110*    EVERY NEW BOOKING STARTS PENDING WITH NO PAYMENT-ID -
021120*    ONLY BOOKING-PAYMENT/BOOKING-CONFIRM EVER MOVE A RECORD
021130*    OUT OF PENDING STATUS.  USER-ID IS LEFT BLANK HERE TOO;
021140*    THIS BATCH HAS NO CONCEPT OF WHO IS LOGGED IN AT
021150*    CREATE TIME, ONLY AT CANCEL TIME.
021200 6000-WRITE-BOOKING.
021300     ADD 1 TO W-BOOKING-SEQ.
021400     MOVE W-BOOKING-SEQ TO W-BID-SEQUENCE.
021500     MOVE W-BOOKING-ID-BUILD-R TO BK-BOOKING-ID.
021600     MOVE BR-TRIP-ID TO BK-TRIP-ID.
021700     MOVE SPACES TO BK-USER-ID.
021800     MOVE BR-SEAT-COUNT TO BK-SEAT-COUNT.
021900     SET BK-PENDING TO TRUE.
022000     MOVE SPACES TO BK-PAYMENT-ID.
022100     WRITE BOOKING-RECORD.
022200     ADD 1 TO RT-BOOKINGS-CREATED-CT.
022300     ADD BK-TOTAL-AMOUNT TO RT-BOOKINGS-CREATED-AMT.
022400 6000-EXIT.
022500     EXIT.
022600*-----------------------------------------------------------
022610*    CR-0355 - COUNTER IS KEPT REGARDLESS OF THE UPSI-0
022620*    SETTING, ONLY THE CONSOLE LINE ITSELF IS GATED.  THIS
022630*    STEP HAS NO REJECT FILE OF ITS OWN - A REJECTED REQUEST
022640*    JUST NEVER BECOMES A BOOKING-MASTER-FILE RECORD.
022700 7000-REJECT-REQUEST.
022800     ADD 1 TO W-REJECT-COUNT.
022900     IF W-VERBOSE-REJECTS-ON
023000         DISPLAY "BOOKING-CREATE REJECT - TRIP "
023100             BR-TRIP-ID " BR-1 FAILED".
023200 7000-EXIT.
023300     EXIT.
023400*-----------------------------------------------------------
023410*    MIRRORS 1000-OPEN-FILES - CLOSE IS ALWAYS REACHED, EVEN
023420*    ON A RUN WITH ZERO GOOD BOOKINGS, SO THE EXTEND OPEN
023430*    ABOVE NEVER LEAVES THE MASTER FILE HELD OPEN ON DISK.
023500 8000-CLOSE-FILES.
023600     CLOSE BOOKING-REQUEST-FILE.
023700     CLOSE BOOKING-MASTER-FILE.
023800 8000-EXIT.
023900     EXIT.
