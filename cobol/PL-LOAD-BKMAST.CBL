000100*
000200*===========================================================
000300* COPYBOOK:    PL-LOAD-BKMAST.CBL
000400* DESCRIPTION: SHARED LOAD/REWRITE PARAGRAPHS FOR BOOKING-
000500*              MASTER-FILE.  CALLING PROGRAM MUST COPY
000600*              WS-BKTAB.CBL AND FD-BKMAST.CBL AND DECLARE
000700*              W-BKMAST-STATUS BEFORE COPYING THIS MEMBER
000800*              INTO THE PROCEDURE DIVISION.
000900*===========================================================
001000* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001100*-----------------------------------------------------------
001200 PL9100-LOAD-BOOKING-TABLE.
001300     MOVE 0 TO W-BOOKING-TABLE-COUNT.
001400     MOVE "N" TO W-BKMAST-EOF-SW.
001500     OPEN INPUT BOOKING-MASTER-FILE.
001600     PERFORM PL9110-READ-BOOKING-MASTER THRU PL9110-EXIT.
001700     PERFORM PL9120-STORE-BOOKING-ENTRY THRU PL9120-EXIT
001800         UNTIL BKMAST-AT-END.
001900     CLOSE BOOKING-MASTER-FILE.
002000 PL9100-EXIT.
002100     EXIT.
002200*-----------------------------------------------------------
002300 PL9110-READ-BOOKING-MASTER.
002400     READ BOOKING-MASTER-FILE
002500         AT END
002600             SET BKMAST-AT-END TO TRUE.
002700 PL9110-EXIT.
002800     EXIT.
002900*-----------------------------------------------------------
003000 PL9120-STORE-BOOKING-ENTRY.
003100     ADD 1 TO W-BOOKING-TABLE-COUNT.
003200     MOVE BK-BOOKING-ID  TO
003300         W-BKT-BOOKING-ID (W-BOOKING-TABLE-COUNT).
003400     MOVE BK-PNR         TO
003500         W-BKT-PNR (W-BOOKING-TABLE-COUNT).
003600     MOVE BK-TRIP-ID     TO
003700         W-BKT-TRIP-ID (W-BOOKING-TABLE-COUNT).
003800     MOVE BK-USER-ID     TO
003900         W-BKT-USER-ID (W-BOOKING-TABLE-COUNT).
004000     MOVE BK-SEAT-COUNT  TO
004100         W-BKT-SEAT-COUNT (W-BOOKING-TABLE-COUNT).
004200     MOVE BK-BASE-FARE   TO
004300         W-BKT-BASE-FARE (W-BOOKING-TABLE-COUNT).
004400     MOVE BK-TAXES       TO
004500         W-BKT-TAXES (W-BOOKING-TABLE-COUNT).
004600     MOVE BK-SERVICE-FEE TO
004700         W-BKT-SERVICE-FEE (W-BOOKING-TABLE-COUNT).
004800     MOVE BK-TOTAL-AMOUNT TO
004900         W-BKT-TOTAL-AMOUNT (W-BOOKING-TABLE-COUNT).
005000     MOVE BK-STATUS      TO
005100         W-BKT-STATUS (W-BOOKING-TABLE-COUNT).
005200     MOVE BK-PAYMENT-ID  TO
005300         W-BKT-PAYMENT-ID (W-BOOKING-TABLE-COUNT).
005400     PERFORM PL9110-READ-BOOKING-MASTER THRU PL9110-EXIT.
005500 PL9120-EXIT.
005600     EXIT.
005700*-----------------------------------------------------------
005800 PL9200-REWRITE-BOOKING-TABLE.
005900     OPEN OUTPUT BOOKING-MASTER-FILE.
006000     MOVE 1 TO W-BOOKING-NDX.
006100     PERFORM PL9210-WRITE-ONE-ENTRY THRU PL9210-EXIT
006200         VARYING W-BOOKING-NDX FROM 1 BY 1
006300         UNTIL W-BOOKING-NDX > W-BOOKING-TABLE-COUNT.
006400     CLOSE BOOKING-MASTER-FILE.
006500 PL9200-EXIT.
006600     EXIT.
006700*-----------------------------------------------------------
006800 PL9210-WRITE-ONE-ENTRY.
006900     MOVE W-BKT-BOOKING-ID (W-BOOKING-NDX)
007000         TO BK-BOOKING-ID.
007100     MOVE W-BKT-PNR (W-BOOKING-NDX) TO BK-PNR.
007200     MOVE W-BKT-TRIP-ID (W-BOOKING-NDX) TO BK-TRIP-ID.
007300     MOVE W-BKT-USER-ID (W-BOOKING-NDX) TO BK-USER-ID.
007400     MOVE W-BKT-SEAT-COUNT (W-BOOKING-NDX)
007500         TO BK-SEAT-COUNT.
007600     MOVE W-BKT-BASE-FARE (W-BOOKING-NDX)
007700         TO BK-BASE-FARE.
007800     MOVE W-BKT-TAXES (W-BOOKING-NDX) TO BK-TAXES.
007900     MOVE W-BKT-SERVICE-FEE (W-BOOKING-NDX)
008000         TO BK-SERVICE-FEE.
008100     MOVE W-BKT-TOTAL-AMOUNT (W-BOOKING-NDX)
008200         TO BK-TOTAL-AMOUNT.
008300     MOVE W-BKT-STATUS (W-BOOKING-NDX) TO BK-STATUS.
008400     MOVE W-BKT-PAYMENT-ID (W-BOOKING-NDX)
008500         TO BK-PAYMENT-ID.
008600     WRITE BOOKING-RECORD.
008700 PL9210-EXIT.
008800     EXIT.
