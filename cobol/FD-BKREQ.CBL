000100*
000200*===========================================================
000300* COPYBOOK:    FD-BKREQ.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR BOOKING-REQUEST-FILE.  THE
000500*              PASSENGER LIST IS CARRIED AS A FIXED OCCURS
000600*              TABLE, 60 ENTRIES WIDE - NO COACH THIS SHOP
000700*              RUNS SEATS MORE THAN 60.  ENTRIES PAST
000800*              BR-SEAT-COUNT ARE SPACE/ZERO FILLED BY THE
000900*              UPSTREAM EXTRACT AND ARE NOT READ.
001000*===========================================================
001100* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001200* 11/30/90  JRH  CR-0233 - RAISED FROM 40 TO 60 SEATS FOR
001300*                THE NEW ARTICULATED COACHES.
001400*-----------------------------------------------------------
001500    FD  BOOKING-REQUEST-FILE
001600        LABEL RECORDS ARE OMITTED.
001700
001800    01  BOOKING-REQUEST-RECORD.
001900        05  BR-TRIP-ID              PIC X(36).
002000        05  BR-SEAT-COUNT           PIC 9(03).
002100        05  BR-TRIP-PRICE           PIC 9(08)V99.
002200        05  BR-PASSENGER-TABLE OCCURS 60 TIMES
002300                INDEXED BY BR-PASSENGER-NDX.
002400            10  BR-PASSENGER-NAME   PIC X(100).
002500            10  BR-PASSENGER-PHONE  PIC X(020).
002600            10  BR-PASSENGER-EMAIL  PIC X(255).
002700        05  FILLER                  PIC X(050).
