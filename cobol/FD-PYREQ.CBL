000100*
000200*===========================================================
000300* COPYBOOK:    FD-PYREQ.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR PAYMENT-REQUEST-FILE.
000500*              PQ-SETTLE-RESULT IS THE GATEWAY OUTCOME FLAG
000600*              FED IN FROM OUTSIDE THIS RUN - THE GATEWAY
000700*              CALL ITSELF IS NOT THIS SHOP'S CONCERN.
000800*===========================================================
000900* 06/01/88  SRP  INITIAL RELEASE - CR-0121.
001000*-----------------------------------------------------------
001100    FD  PAYMENT-REQUEST-FILE
001200        LABEL RECORDS ARE OMITTED.
001300
001400    01  PAYMENT-REQUEST-RECORD.
001500        05  PQ-BOOKING-ID           PIC X(36).
001600        05  PQ-AMOUNT               PIC 9(08)V99.
001700        05  PQ-AMOUNT-R REDEFINES
001800                PQ-AMOUNT           PIC X(10).
001900        05  PQ-METHOD               PIC X(50).
002000        05  PQ-SETTLE-RESULT        PIC X(07).
002100            88  PQ-SETTLED-SUCCESS  VALUE "SUCCESS".
002200            88  PQ-SETTLED-FAILED   VALUE "FAILED ".
002300        05  FILLER                  PIC X(027).
