000100*
000200*===========================================================
000300* COPYBOOK:    FD-FQREQ.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR FARE-QUOTE-REQUEST-FILE.
000500*              THIS IS THE PRE-BOOKING QUOTE PATH, SO THERE
000600*              IS NO BOOKING-ID YET - ONLY THE TRIP AND THE
000700*              SEAT COUNT THE RIDER IS PRICING.
000800*===========================================================
000900* 08/09/88  DK   INITIAL RELEASE - CR-0123.
001000*-----------------------------------------------------------
001100    FD  FARE-QUOTE-REQUEST-FILE
001200        LABEL RECORDS ARE OMITTED.
001300
001400    01  FARE-QUOTE-REQUEST-RECORD.
001500        05  FQ-TRIP-ID              PIC X(36).
001600        05  FQ-TRIP-PRICE           PIC 9(08)V99.
001700        05  FQ-SEAT-COUNT           PIC 9(03).
001800        05  FILLER                  PIC X(017).
