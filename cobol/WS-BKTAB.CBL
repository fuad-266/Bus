000100*
000200*===========================================================
000300* COPYBOOK:    WS-BKTAB.CBL
000400* DESCRIPTION: WORKING-STORAGE TABLE USED TO FAKE A KEYED
000500*              BOOKING-ID LOOKUP AGAINST BOOKING-MASTER-FILE
000600*              - THIS BOX HAS NO INDEXED FILE SUPPORT, SO THE
000700*              WHOLE MASTER IS READ INTO THIS TABLE, UPDATED
000800*              IN MEMORY AND REWRITTEN COMPLETE.  2000
000900*              ENTRIES COVERS A NORMAL RUN; RAISE VIA THE
001000*              JCL REGION PARM IF VOLUME EVER GROWS PAST IT.
001100*===========================================================
001200* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001300*-----------------------------------------------------------
001400 77  W-BOOKING-TABLE-COUNT      PIC 9(05) COMP VALUE 0.
001500 77  W-BOOKING-NDX              PIC 9(05) COMP.
001600 77  W-BKMAST-EOF-SW            PIC X(01) VALUE "N".
001700     88  BKMAST-AT-END           VALUE "Y".
001800 01  W-BOOKING-TABLE.
001900     05  W-BOOKING-ENTRY OCCURS 2000 TIMES
002000             INDEXED BY W-BOOKING-TABLE-NDX.
002100         10  W-BKT-BOOKING-ID       PIC X(36).
002200         10  W-BKT-PNR              PIC X(10).
002300         10  W-BKT-TRIP-ID          PIC X(36).
002400         10  W-BKT-USER-ID          PIC X(36).
002500         10  W-BKT-SEAT-COUNT       PIC 9(03).
002600         10  W-BKT-BASE-FARE        PIC 9(08)V99.
002700         10  W-BKT-TAXES            PIC 9(08)V99.
002800         10  W-BKT-SERVICE-FEE      PIC 9(08)V99.
002900         10  W-BKT-TOTAL-AMOUNT     PIC 9(08)V99.
003000         10  W-BKT-STATUS           PIC X(20).
003100         10  W-BKT-PAYMENT-ID       PIC X(36).
