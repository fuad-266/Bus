000100*
000200*===========================================================
000300* COPYBOOK:    FD-RFMAST.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR REFUND-MASTER-FILE.
000500*              REFUND-ID, PAYMENT-ID, BOOKING-ID, AMOUNT,
000600*              STATUS AND REASON ARE THE ONLY FIELDS THE
000700*              REFUND FLOW CARRIES - NO GATEWAY REFERENCE
000800*              NUMBER LIKE THE PAYMENT MASTER HAS, SINCE A
000900*              REFUND IS POSTED INTERNALLY AND NEVER TALKS
001000*              BACK OUT TO A CARD PROCESSOR.
001100*===========================================================
001200* 07/11/88  SRP  INITIAL RELEASE - CR-0122.
001300* 06/11/02  SRP  PR-0535 - REFUND-ID PREFIX CHANGED FROM
001400*                "PY" TO "RF" - SEE BOOKING-REFUND.
001500*-----------------------------------------------------------
001600    FD  REFUND-MASTER-FILE
001700        LABEL RECORDS ARE STANDARD.
001800
001900    01  REFUND-RECORD.
002000        05  RF-REFUND-ID            PIC X(36).
002100        05  RF-PAYMENT-ID           PIC X(36).
002200        05  RF-BOOKING-ID           PIC X(36).
002300        05  RF-AMOUNT               PIC 9(08)V99.
002400        05  RF-AMOUNT-R REDEFINES
002500                RF-AMOUNT           PIC X(10).
002600        05  RF-STATUS               PIC X(20).
002700            88  RF-PENDING          VALUE "PENDING".
002800            88  RF-COMPLETED        VALUE "COMPLETED".
002900            88  RF-FAILED           VALUE "FAILED".
003000        05  RF-REASON               PIC X(200).
003100        05  FILLER                  PIC X(110).
