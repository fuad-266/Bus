000100*
000200*===========================================================
000300* COPYBOOK:    SL-PYREQ.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE PAYMENT-REQUEST
000500*              STREAM READ BY BOOKING-PAYMENT (FLOW 4).
000600*===========================================================
000700* 06/01/88  SRP  INITIAL RELEASE - CR-0121.
000800*-----------------------------------------------------------
000900    SELECT PAYMENT-REQUEST-FILE
001000           ASSIGN TO PYREQIN
001100           ORGANIZATION IS LINE SEQUENTIAL
001200           FILE STATUS IS W-PYREQ-STATUS.
