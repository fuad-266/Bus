000100*
000200*===========================================================
000300* COPYBOOK:    FD-BKMAST.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR BOOKING-MASTER-FILE.
000500*              BK-TOTAL-AMOUNT-R REDEFINES THE TOTAL AS A
000600*              DISPLAY AREA SO THE BALANCING PARAGRAPHS CAN
000700*              TEST FOR AN ALL-ZERO AMOUNT WITHOUT A NUMERIC
000800*              MOVE - SAME TRICK THE SHOP USES ON VOUCHER
000900*              AMOUNTS.
001000*===========================================================
001100* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001200*-----------------------------------------------------------
001300    FD  BOOKING-MASTER-FILE
001400        LABEL RECORDS ARE STANDARD.
001500
001600    01  BOOKING-RECORD.
001700        05  BK-BOOKING-ID           PIC X(36).
001800        05  BK-PNR                  PIC X(10).
001900        05  BK-TRIP-ID              PIC X(36).
002000        05  BK-USER-ID              PIC X(36).
002100        05  BK-SEAT-COUNT           PIC 9(03).
002200        05  BK-BASE-FARE            PIC 9(08)V99.
002300        05  BK-TAXES                PIC 9(08)V99.
002400        05  BK-SERVICE-FEE          PIC 9(08)V99.
002500        05  BK-TOTAL-AMOUNT         PIC 9(08)V99.
002600        05  BK-TOTAL-AMOUNT-R REDEFINES
002700                BK-TOTAL-AMOUNT     PIC X(10).
002800        05  BK-STATUS               PIC X(20).
002900            88  BK-PENDING          VALUE "PENDING".
003000            88  BK-CONFIRMED        VALUE "CONFIRMED".
003100            88  BK-CANCELLED        VALUE "CANCELLED".
003200        05  BK-PAYMENT-ID           PIC X(36).
003300        05  FILLER                  PIC X(025).
