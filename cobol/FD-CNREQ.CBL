000100*
000200*===========================================================
000300* COPYBOOK:    FD-CNREQ.CBL
000400* DESCRIPTION: RECORD LAYOUT FOR CANCEL-REQUEST-FILE.
000500*              CN-USER-ID IS SPACES WHEN THE CALLER IS NOT
000600*              ASSERTING OWNERSHIP (SEE BR-5).  CN-USER-ID-R
000700*              GIVES THE OWNERSHIP-CHECK PARAGRAPH A
000800*              REDEFINED VIEW IT CAN TEST AGAINST LOW-VALUES
000900*              AS WELL AS SPACES, THE WAY THIS SHOP CHECKS
001000*              BLANK KEYS.
001100*===========================================================
001200* 05/16/88  MTA  INITIAL RELEASE - CR-0120.
001300* 06/21/91  SRP  CR-0240 - OWNERSHIP CHECK ADDED.
001400*-----------------------------------------------------------
001500    FD  CANCEL-REQUEST-FILE
001600        LABEL RECORDS ARE OMITTED.
001700
001800    01  CANCEL-REQUEST-RECORD.
001900        05  CN-BOOKING-ID           PIC X(36).
002000        05  CN-USER-ID              PIC X(36).
002100        05  CN-USER-ID-R REDEFINES
002200                CN-USER-ID          PIC X(36).
002300        05  FILLER                  PIC X(028).
