000100*
000200*===========================================================
000300* PROGRAM:     BOOKING-REFUND
000400* DESCRIPTION: FLOW 5 - ISSUE REFUNDS AGAINST SUCCESSFUL
000500*              PAYMENTS.  REFUND-MASTER-FILE IS APPEND
000600*              ONLY - NOTHING DOWNSTREAM EVER REVISITS A
000700*              REFUND RECORD IN THIS SYSTEM, SO NO TABLE
000800*              REWRITE PASS IS NEEDED FOR IT.
000900*===========================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. booking-refund.
001200 AUTHOR. S R PATEL.
001300 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001400 DATE-WRITTEN. 07/11/1988.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 07/11/88  SRP  INITIAL RELEASE - CR-0122.
002100* 04/02/90  JRH  PR-0208 - A REFUND AGAINST A FAILED OR
002200*                PENDING PAYMENT WAS SLIPPING THROUGH,
002300*                BR-8 CHECK ADDED.
002400* 09/17/91  MTA  CR-0248 - PARTIAL REFUNDS ALLOWED, CAPPED
002500*                AT THE ORIGINAL PAYMENT AMOUNT (BR-9).
002600* 01/30/95  DK   PR-0390 - AMOUNT CAP COMPARE WAS ROUNDING
002700*                BOTH SIDES BEFORE TEST, MASKING A ONE
002800*                CENT OVERAGE.  COMPARE IS NOW UNROUNDED.
002900* 10/05/98  JRH  Y2K - NO DATE FIELDS IN THIS PROGRAM, NO
003000*                CENTURY EXPOSURE.  LOGGED FOR THE AUDIT.
003100* 03/30/99  JRH  Y2K SIGN-OFF.
003200* 06/11/02  SRP  PR-0535 - REFUND-ID COLLIDED WITH A
003300*                PAYMENT-ID ON A REPORT JOIN DOWNSTREAM;
003400*                PREFIX CHANGED FROM "PY" TO "RF".
003500*-----------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS W-VERBOSE-REJECTS-ON
004000            OFF STATUS IS W-VERBOSE-REJECTS-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     COPY "SL-RFREQ.CBL".
004400     COPY "SL-PYMAST.CBL".
004500     COPY "SL-RFMAST.CBL".
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900     COPY "FD-RFREQ.CBL".
005000     COPY "FD-PYMAST.CBL".
005100     COPY "FD-RFMAST.CBL".
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 77  W-RFREQ-STATUS             PIC X(02).
005600     88  W-RFREQ-OK             VALUE "00".
005700 77  W-PYMAST-STATUS            PIC X(02).
005800     88  W-PYMAST-OK            VALUE "00".
005900 77  W-RFMAST-STATUS            PIC X(02).
006000     88  W-RFMAST-OK            VALUE "00".
006050 77  DUMMY                      PIC X(01).
006100*
006200     COPY "WS-PYTAB.CBL".
006300*
006400 77  W-RFREQ-EOF-SW             PIC X(01) VALUE "N".
006500     88  RFREQ-AT-END            VALUE "Y".
006600 77  W-PAYMENT-FOUND-SW         PIC X(01) VALUE "N".
006700     88  LOOKUP-PAYMENT-FOUND    VALUE "Y".
006800 77  W-REFUND-OK-SW             PIC X(01) VALUE "Y".
006900     88  REFUND-REQUEST-OK       VALUE "Y".
007000*
007100 77  W-MATCHED-PAYMENT-AMOUNT   PIC 9(08)V99.
007200 77  W-MATCHED-BOOKING-ID       PIC X(36).
007300*
007350*    SEQUENCE IS RESET TO ZERO EVERY RUN - COMBINED WITH THE
007360*    RUN DATE PREFIX BELOW THIS IS UNIQUE PER DAY, NOT UNIQUE
007370*    FOREVER, WHICH IS ALL PR-0535 EVER ASKED FOR.
007400 77  W-REFUND-SEQ               PIC 9(08) COMP VALUE 0.
007500 77  W-NEW-REFUND-ID            PIC X(36).
007600 01  W-NEW-REFUND-ID-BUILD.
007700     05  W-RFID-PREFIX          PIC X(02) VALUE "RF".
007800     05  W-RFID-RUN-DATE        PIC 9(08).
007900     05  W-RFID-SEQUENCE        PIC 9(08).
008000     05  FILLER                  PIC X(18) VALUE SPACES.
008100 01  W-NEW-REFUND-ID-BUILD-R REDEFINES
008200         W-NEW-REFUND-ID-BUILD  PIC X(36).
008300*
008400 01  W-CURRENT-DATE-TIME.
008500     05  W-CURRENT-DATE         PIC 9(08).
008510*
008520*    YY/MM/DD BREAKOUT FOR THE REJECT-LINE CONSOLE DISPLAY.
008530     05  W-CURRENT-DATE-PARTS REDEFINES
008540             W-CURRENT-DATE.
008550         10  W-CURRENT-DATE-CC  PIC 9(02).
008560         10  W-CURRENT-DATE-YY  PIC 9(02).
008570         10  W-CURRENT-DATE-MM  PIC 9(02).
008580         10  W-CURRENT-DATE-DD  PIC 9(02).
008600     05  FILLER                  PIC X(10).
008700 01  W-CURRENT-DATE-R REDEFINES
008800         W-CURRENT-DATE-TIME    PIC X(18).
008900*
009000 LINKAGE SECTION.
009100     COPY "WS-RUNTOT.CBL".
009200*
009300 PROCEDURE DIVISION USING RUN-TOTALS.
009400*
009410*    RUN DATE IS STAMPED INTO THE REFUND-ID BEFORE THE FIRST
009420*    REQUEST IS EVEN READ, SINCE EVERY REFUND-ID BUILT THIS
009430*    RUN SHARES THE SAME EIGHT-DIGIT DATE PREFIX.  ONLY THE
009440*    SEQUENCE PORTION ADVANCES RECORD BY RECORD BELOW.
009500 0000-MAIN-LOGIC.
009600     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME.
009700     MOVE W-CURRENT-DATE TO W-RFID-RUN-DATE.
009800     PERFORM PL9300-LOAD-PAYMENT-TABLE THRU PL9300-EXIT.
009900     OPEN INPUT REFUND-REQUEST-FILE.
010000     OPEN EXTEND REFUND-MASTER-FILE.
010100     PERFORM 2000-READ-REFUND-REQUEST THRU 2000-EXIT.
010200     PERFORM 3000-PROCESS-ONE-REFUND THRU 3000-EXIT
010300         UNTIL RFREQ-AT-END.
010400     CLOSE REFUND-REQUEST-FILE.
010500     CLOSE REFUND-MASTER-FILE.
010600     EXIT PROGRAM.
010700     STOP RUN.
010800*-----------------------------------------------------------
010810*    STANDARD SEQUENTIAL READ - AT END SETS THE EOF SWITCH
010820*    THE 0000-MAIN-LOGIC PERFORM/UNTIL TESTS.  ONE RECORD IN,
010830*    ONE PASS THROUGH 3000-PROCESS-ONE-REFUND.
010900 2000-READ-REFUND-REQUEST.
011000     READ REFUND-REQUEST-FILE
011100         AT END
011200             SET RFREQ-AT-END TO TRUE.
011300 2000-EXIT.
011400     EXIT.
011500*-----------------------------------------------------------
011510*    THE SWITCH STARTS THE PASS "OK" AND IS ONLY FLIPPED TO
011520*    "N" BY 3100-VALIDATE-REFUND BELOW - THAT WAY A RECORD
011530*    THAT FAILS BOTH THE LOOKUP AND THE AMOUNT CAP STILL
011540*    FALLS THROUGH TO A SINGLE REJECT PATH, NOT TWO.
011600 3000-PROCESS-ONE-REFUND.
011700     MOVE "Y" TO W-REFUND-OK-SW.
011800     PERFORM 3100-VALIDATE-REFUND THRU 3100-EXIT.
011900     IF REFUND-REQUEST-OK
012000         PERFORM 4000-SETTLE-REFUND THRU 4000-EXIT
012100     ELSE
012200         PERFORM 7000-REJECT-REFUND THRU 7000-EXIT.
012300     PERFORM 2000-READ-REFUND-REQUEST THRU 2000-EXIT.
012400 3000-EXIT.
012500     EXIT.
012600*-----------------------------------------------------------
012700*    BR-8 - PAYMENT MUST BE SUCCESS.  BR-9 - AMOUNT MAY NOT
012800*    EXCEED THE ORIGINAL PAYMENT AMOUNT.
012900 3100-VALIDATE-REFUND.
013000     MOVE "N" TO W-PAYMENT-FOUND-SW.
013100     MOVE 1 TO W-PAYMENT-NDX.
013200     PERFORM 3110-FIND-PAYMENT THRU 3110-EXIT
013300         VARYING W-PAYMENT-NDX FROM 1 BY 1
013400         UNTIL W-PAYMENT-NDX > W-PAYMENT-TABLE-COUNT
013500            OR LOOKUP-PAYMENT-FOUND.
013600     IF NOT LOOKUP-PAYMENT-FOUND
013700         MOVE "N" TO W-REFUND-OK-SW
013800     ELSE
013900         IF RQ-AMOUNT > W-MATCHED-PAYMENT-AMOUNT
014000             MOVE "N" TO W-REFUND-OK-SW.
014100 3100-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------
014310*    A SUCCESS-STATUS MATCH ONLY - A PENDING OR FAILED
014320*    PAYMENT ROW IS INVISIBLE TO THIS SEARCH, WHICH IS WHAT
014330*    DRIVES BR-8 IN THE CALLING PARAGRAPH WITHOUT A SEPARATE
014340*    STATUS TEST THERE.
014400 3110-FIND-PAYMENT.
014500     IF W-PYT-PAYMENT-ID (W-PAYMENT-NDX) = RQ-PAYMENT-ID
014600        AND W-PYT-STATUS (W-PAYMENT-NDX) = "SUCCESS"
014700         SET LOOKUP-PAYMENT-FOUND TO TRUE
014800         MOVE W-PYT-AMOUNT (W-PAYMENT-NDX) TO
014900             W-MATCHED-PAYMENT-AMOUNT
015000         MOVE W-PYT-BOOKING-ID (W-PAYMENT-NDX) TO
015100             W-MATCHED-BOOKING-ID.
015200 3110-EXIT.
015300     EXIT.
015400*-----------------------------------------------------------
015410*    PR-0535 - "RF" PREFIX KEEPS THIS ID OUT OF THE PAYMENT-ID
015420*    NAMESPACE.  THE RECORD IS WRITTEN REGARDLESS OF WHETHER
015430*    THE REFUND ITSELF SETTLED, SO A FAILED REFUND STILL
015440*    LEAVES AN AUDIT TRAIL ON REFUND-MASTER-FILE - IT IS NOT
015450*    TREATED AS A REJECT THE WAY A VALIDATION FAILURE IS.
015500 4000-SETTLE-REFUND.
015600     ADD 1 TO W-REFUND-SEQ.
015700     MOVE W-REFUND-SEQ TO W-RFID-SEQUENCE.
015800     MOVE W-NEW-REFUND-ID-BUILD-R TO W-NEW-REFUND-ID.
015900     MOVE W-NEW-REFUND-ID TO RF-REFUND-ID.
016000     MOVE RQ-PAYMENT-ID TO RF-PAYMENT-ID.
016100     MOVE W-MATCHED-BOOKING-ID TO RF-BOOKING-ID.
016200     MOVE RQ-AMOUNT TO RF-AMOUNT.
016300     MOVE RQ-REASON TO RF-REASON.
016400     IF RQ-SETTLED-SUCCESS
016500         SET RF-COMPLETED TO TRUE
016800         ADD 1 TO RT-REFUNDS-COMPLETED-CT
016900         ADD RQ-AMOUNT TO RT-REFUNDS-COMPLETED-AMT
017000     ELSE
017100         SET RF-FAILED TO TRUE
017300         ADD 1 TO RT-REFUNDS-FAILED-CT.
017400     WRITE REFUND-RECORD.
017500 4000-EXIT.
017600     EXIT.
017700*-----------------------------------------------------------
017710*    A VALIDATION REJECT NEVER TOUCHES REFUND-MASTER-FILE -
017720*    ONLY A SETTLED REFUND (GOOD OR BAD) IS WRITTEN THERE.
017730*    UPSI-0 GATES THE CONSOLE LINE THE SAME AS IN THE OTHER
017740*    BATCH STEPS IN THIS SUITE.
017800 7000-REJECT-REFUND.
017900     IF W-VERBOSE-REJECTS-ON
018000         DISPLAY "BOOKING-REFUND REJECT - PAYMENT "
018050             RQ-PAYMENT-ID " BR-8/BR-9 FAILED "
018070             W-CURRENT-DATE-MM "/" W-CURRENT-DATE-DD "/"
018090             W-CURRENT-DATE-CC W-CURRENT-DATE-YY.
018200 7000-EXIT.
018300     EXIT.
018400*-----------------------------------------------------------
018500     COPY "PL-LOAD-PYMAST.CBL".
