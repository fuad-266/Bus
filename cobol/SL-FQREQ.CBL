000100*
000200*===========================================================
000300* COPYBOOK:    SL-FQREQ.CBL
000400* DESCRIPTION: FILE-CONTROL ENTRY FOR THE SEAT-SELECTION
000500*              FARE-QUOTE REQUEST STREAM READ BY
000600*              FARE-QUOTE-REPORT (FLOW 6).
000700*===========================================================
000800* 08/09/88  DK   INITIAL RELEASE - CR-0123.
000900*-----------------------------------------------------------
001000    SELECT FARE-QUOTE-REQUEST-FILE
001100           ASSIGN TO FQREQIN
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS W-FQREQ-STATUS.
