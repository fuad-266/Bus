000100*
000200*===========================================================
000300* PROGRAM:     BOOKING-CANCEL
000400* DESCRIPTION: FLOW 3 - CANCEL BOOKINGS FROM
000500*              CANCEL-REQUEST-FILE.  A BOOKING MAY BE
000600*              CANCELLED FROM PENDING OR CONFIRMED; A
000700*              CONFIRMED CANCEL IS FLAGGED FOR REFUND
000800*              PROCESSING DOWNSTREAM.
000900*===========================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. booking-cancel.
001200 AUTHOR. M T ABARA.
001300 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001400 DATE-WRITTEN. 05/16/1988.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 05/16/88  MTA  INITIAL RELEASE - CR-0120.
002100* 01/09/90  JRH  PR-0198 - A CANCELLED BOOKING WAS BEING
002200*                RE-CANCELLED SILENTLY IF IT APPEARED ON
002300*                THE REQUEST FILE TWICE - NOW REJECTED.
002400* 06/21/91  SRP  CR-0240 - OWNERSHIP CHECK ADDED - A USER-ID
002500*                ON THE REQUEST MUST MATCH THE BOOKING'S
002600*                USER-ID UNLESS THE REQUEST USER-ID IS
002700*                BLANK (OPERATOR OVERRIDE).
002800* 04/14/95  DK   PR-0385 - FIXED-LENGTH COMPARE ON THE
002900*                OWNERSHIP FIELD WAS FAILING ON TRAILING
003000*                BLANKS, SWITCHED TO THE REDEFINED VIEW.
003100* 10/05/98  JRH  Y2K - NO DATE FIELDS IN THIS PROGRAM, NO
003200*                CENTURY EXPOSURE.  LOGGED FOR THE AUDIT.
003300* 03/30/99  JRH  Y2K SIGN-OFF.
003400* 02/18/03  MTA  PR-0550 - REJECT REASON WAS NOT DISTINCT
003500*                BETWEEN "NOT FOUND" AND "ALREADY
003600*                CANCELLED" ON THE VERBOSE DISPLAY.
003610* 02/19/03  MTA  PR-0550 FOLLOW-UP - VERBOSE LINE NOW ALSO
003620*                SHOWS THE RUN DATE SO OPERATIONS CAN TELL
003630*                WHICH NIGHT'S RUN A REJECT CAME FROM.
003700*-----------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS W-VERBOSE-REJECTS-ON
004200            OFF STATUS IS W-VERBOSE-REJECTS-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SL-CNREQ.CBL".
004600     COPY "SL-BKMAST.CBL".
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000     COPY "FD-CNREQ.CBL".
005100     COPY "FD-BKMAST.CBL".
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 77  W-CNREQ-STATUS             PIC X(02).
005600     88  W-CNREQ-OK             VALUE "00".
005700 77  W-BKMAST-STATUS            PIC X(02).
005800     88  W-BKMAST-OK            VALUE "00".
005850 77  DUMMY                      PIC X(01).
005900*
006000     COPY "WS-BKTAB.CBL".
006100*
006200 77  W-CNREQ-EOF-SW             PIC X(01) VALUE "N".
006300     88  CNREQ-AT-END            VALUE "Y".
006400 77  W-FOUND-SW                 PIC X(01) VALUE "N".
006500     88  BOOKING-FOUND           VALUE "Y".
006600 01  W-REJECT-REASON            PIC X(20).
006610 01  W-REJECT-REASON-R REDEFINES
006620         W-REJECT-REASON.
006630     05  W-REJECT-REASON-CODE   PIC X(04).
006640     05  FILLER                  PIC X(16).
006650*
006660*    PR-0550 FOLLOW-UP - RUN DATE CARRIED ON THE VERBOSE LINE.
006670 01  W-CURRENT-DATE-TIME.
006680     05  W-CURRENT-DATE         PIC 9(08).
006682*
006684*    YY/MM/DD BREAKOUT FOR THE SHORT FORM OF THE SAME STAMP
006686*    USED ON THE 80-COLUMN OPERATOR CONSOLE DISPLAY.
006688     05  W-CURRENT-DATE-PARTS REDEFINES
006690             W-CURRENT-DATE.
006692         10  W-CURRENT-DATE-CC  PIC 9(02).
006694         10  W-CURRENT-DATE-YY  PIC 9(02).
006696         10  W-CURRENT-DATE-MM  PIC 9(02).
006698         10  W-CURRENT-DATE-DD  PIC 9(02).
006700     05  FILLER                  PIC X(10).
006710 01  W-CURRENT-DATE-R REDEFINES
006720         W-CURRENT-DATE-TIME    PIC X(18).
006730*
006800 LINKAGE SECTION.
006900     COPY "WS-RUNTOT.CBL".
007000*
007100 PROCEDURE DIVISION USING RUN-TOTALS.
007200*
007210*    RUN-TOTALS IS PASSED DOWN FROM BUSTKT-BATCH-DRIVER AND
007220*    CARRIED BACK UP UNCHANGED EXCEPT FOR THE CANCELLED-COUNT
007230*    FIELD THIS STEP OWNS.  THE BOOKING TABLE IS LOADED AND
007240*    REWRITTEN WHOLE - THERE IS NO RANDOM ACCESS TO THE
007250*    BOOKING MASTER IN THIS STEP, ONLY SEQUENTIAL TABLE WORK.
007300 0000-MAIN-LOGIC.
007310     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME.
007400     PERFORM PL9100-LOAD-BOOKING-TABLE THRU PL9100-EXIT.
007500     PERFORM 1000-OPEN-CANCEL-REQUEST THRU 1000-EXIT.
007600     PERFORM 2000-READ-CANCEL-REQUEST THRU 2000-EXIT.
007700     PERFORM 3000-PROCESS-ONE-CANCEL THRU 3000-EXIT
007800         UNTIL CNREQ-AT-END.
007900     CLOSE CANCEL-REQUEST-FILE.
008000     PERFORM PL9200-REWRITE-BOOKING-TABLE THRU PL9200-EXIT.
008100     EXIT PROGRAM.
008200     STOP RUN.
008300*-----------------------------------------------------------
008310*    INPUT ONLY - THIS STEP NEVER WRITES BACK TO THE CANCEL
008320*    REQUEST FILE ITSELF, ONLY TO THE BOOKING TABLE IN MEMORY.
008400 1000-OPEN-CANCEL-REQUEST.
008500     OPEN INPUT CANCEL-REQUEST-FILE.
008600 1000-EXIT.
008700     EXIT.
008800*-----------------------------------------------------------
008810*    STANDARD SEQUENTIAL READ - AT END SETS THE EOF SWITCH
008820*    THE 0000-MAIN-LOGIC PERFORM/UNTIL TESTS.  ONE RECORD IN,
008830*    ONE PASS THROUGH 3000-PROCESS-ONE-CANCEL.
008900 2000-READ-CANCEL-REQUEST.
009000     READ CANCEL-REQUEST-FILE
009100         AT END
009200             SET CNREQ-AT-END TO TRUE.
009300 2000-EXIT.
009400     EXIT.
009500*-----------------------------------------------------------
009510*    SWITCH AND REASON ARE RESET ON EVERY REQUEST RECORD SO A
009520*    REJECT FROM A PRIOR PASS CAN NEVER BLEED INTO THE NEXT
009530*    ONE'S VERBOSE DISPLAY LINE.  THE TABLE SEARCH STOPS AS
009540*    SOON AS THE BOOKING-ID IS FOUND OR THE TABLE RUNS OUT.
009600 3000-PROCESS-ONE-CANCEL.
009700     MOVE "N" TO W-FOUND-SW.
009800     MOVE SPACES TO W-REJECT-REASON.
009900     MOVE 1 TO W-BOOKING-NDX.
010000     PERFORM 3100-FIND-AND-CANCEL THRU 3100-EXIT
010100         VARYING W-BOOKING-NDX FROM 1 BY 1
010200         UNTIL W-BOOKING-NDX > W-BOOKING-TABLE-COUNT
010300            OR BOOKING-FOUND.
010400     IF NOT BOOKING-FOUND
010500         MOVE "NOT FOUND" TO W-REJECT-REASON
010600         PERFORM 7000-REJECT-CANCEL THRU 7000-EXIT.
010700     PERFORM 2000-READ-CANCEL-REQUEST THRU 2000-EXIT.
010800 3000-EXIT.
010900     EXIT.
011000*-----------------------------------------------------------
011100*    BR-5 - ONLY PENDING OR CONFIRMED MAY BE CANCELLED.
011200*    BR-6 - REQUEST USER-ID MUST MATCH BOOKING USER-ID
011300*    UNLESS THE REQUEST USER-ID IS BLANK (OVERRIDE).
011400 3100-FIND-AND-CANCEL.
011500     IF W-BKT-BOOKING-ID (W-BOOKING-NDX) = CN-BOOKING-ID
011600         SET BOOKING-FOUND TO TRUE
011700         IF CN-USER-ID-R NOT = SPACES
011800            AND W-BKT-USER-ID (W-BOOKING-NDX)
011900                NOT = CN-USER-ID
012000             MOVE "NOT OWNER" TO W-REJECT-REASON
012100             PERFORM 7000-REJECT-CANCEL THRU 7000-EXIT
012200         ELSE
012300             IF W-BKT-STATUS (W-BOOKING-NDX) = "PENDING"
012400                OR W-BKT-STATUS (W-BOOKING-NDX) =
012500                   "CONFIRMED"
012600                 MOVE "CANCELLED" TO
012700                     W-BKT-STATUS (W-BOOKING-NDX)
012800                 ADD 1 TO RT-BOOKINGS-CANCELLED-CT
012900             ELSE
013000                 MOVE "ALREADY CANCELLED" TO
013100                     W-REJECT-REASON
013200                 PERFORM 7000-REJECT-CANCEL THRU
013300                     7000-EXIT.
013400 3100-EXIT.
013500     EXIT.
013600*-----------------------------------------------------------
013610*    UPSI-0 GATES THE VERBOSE CONSOLE LINE - OPERATIONS RUNS
013620*    WITH IT OFF MOST NIGHTS AND ONLY FLIPS IT ON WHEN A
013630*    CUSTOMER SERVICE REP CALLS IN ASKING WHY A CANCEL DID
013640*    NOT GO THROUGH.  THE REJECT ITSELF IS NOT LOGGED TO A
013650*    FILE - THE RUN-TOTALS CANCELLED-COUNT IS THE ONLY
013660*    PERMANENT RECORD THAT A CANCEL STEP RAN AT ALL.
013700 7000-REJECT-CANCEL.
013800     IF W-VERBOSE-REJECTS-ON
013900         DISPLAY "BOOKING-CANCEL REJECT - BOOKING "
013910             CN-BOOKING-ID " " W-REJECT-REASON-CODE
013920             " " W-REJECT-REASON " " W-CURRENT-DATE-MM
013930             "/" W-CURRENT-DATE-DD "/" W-CURRENT-DATE-CC
014000             W-CURRENT-DATE-YY.
014100 7000-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------
014400     COPY "PL-LOAD-BKMAST.CBL".
