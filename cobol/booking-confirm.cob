000100*
000200*===========================================================
000300* PROGRAM:     BOOKING-CONFIRM
000400* DESCRIPTION: FLOW 2 - MOVE A BOOKING FROM PENDING TO
000500*              CONFIRMED AND STAMP THE PAYMENT-ID THAT
000600*              EARNED THE CONFIRMATION.  CALLED BY
000700*              BOOKING-PAYMENT ON A SUCCESSFUL SETTLEMENT;
000800*              USING PARAMETERS ARE THE BOOKING-ID TO
000900*              CONFIRM, THE PAYMENT-ID TO STAMP, AND A
001000*              RETURN-CODE THE CALLER CHECKS.
001100*===========================================================
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. booking-confirm.
001400 AUTHOR. M T ABARA.
001500 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001600 DATE-WRITTEN. 05/02/1988.
001700 DATE-COMPILED.
001800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*-----------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------
002200* 05/02/88  MTA  INITIAL RELEASE - CR-0119.
002210* 11/02/02  MTA  PR-0541 - UPSI-0 VERBOSE SWITCH WAS WIRED IN
002220*                BUT NOTHING IN THIS PROGRAM EVER DISPLAYED A
002230*                REJECT LINE; ADDED ONE TO MATCH THE OTHER
002240*                FLOW PROGRAMS.
002300* 05/02/88  MTA  ORIGINALLY A STAND-ALONE BATCH STEP READING
002400*                ITS OWN CONFIRM-REQUEST FILE.
002500* 10/19/89  MTA  CR-0205 - CONVERTED TO A CALLED SUBPROGRAM
002600*                SO BOOKING-PAYMENT CAN CONFIRM IN THE SAME
002700*                JOB STEP INSTEAD OF A SEPARATE ONE.
002800* 03/08/91  JRH  PR-0260 - GUARD AGAINST CONFIRMING A
002900*                BOOKING THAT IS ALREADY CANCELLED.
003000* 07/02/93  SRP  CR-0318 - RETURN-CODE 8 NOW DISTINGUISHES
003100*                "NOT FOUND" FROM "WRONG STATUS" (WAS BOTH
003200*                RETURN-CODE 4).
003300* 10/05/98  JRH  Y2K - NO DATE FIELDS IN THIS PROGRAM, NO
003400*                CENTURY EXPOSURE.  LOGGED FOR THE AUDIT.
003500* 03/30/99  JRH  Y2K SIGN-OFF.
003600* 09/14/02  MTA  PR-0540 - TABLE REWRITE WAS LEAVING THE
003700*                MASTER TRUNCATED IF THE BOOKING-ID PASSED
003800*                IN DID NOT EXIST; NOW CHECKED BEFORE THE
003900*                REWRITE PASS RUNS AT ALL.
004000*-----------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS W-VERBOSE-REJECTS-ON
004500            OFF STATUS IS W-VERBOSE-REJECTS-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     COPY "SL-BKMAST.CBL".
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200     COPY "FD-BKMAST.CBL".
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600 77  W-BKMAST-STATUS            PIC X(02).
005700     88  W-BKMAST-OK            VALUE "00".
005750 77  DUMMY                      PIC X(01).
005800*
005900     COPY "WS-BKTAB.CBL".
006000*
006100 77  W-FOUND-SW                 PIC X(01) VALUE "N".
006200     88  BOOKING-FOUND           VALUE "Y".
006210 01  W-REJECT-REASON            PIC X(20).
006220 01  W-REJECT-REASON-R REDEFINES
006230         W-REJECT-REASON.
006240     05  W-REJECT-REASON-CODE   PIC X(04).
006250     05  FILLER                  PIC X(16).
006260*
006270 01  W-CURRENT-DATE-TIME.
006280     05  W-CURRENT-DATE         PIC 9(08).
006290     05  FILLER                  PIC X(10).
006300 01  W-CURRENT-DATE-R REDEFINES
006310         W-CURRENT-DATE-TIME    PIC X(18).
006320*
006330 LINKAGE SECTION.
006340*
006350 01  LK-BOOKING-ID               PIC X(36).
006360 01  LK-BOOKING-ID-R REDEFINES
006370         LK-BOOKING-ID.
006380     05  LK-BOOKING-ID-SHORT     PIC X(10).
006390     05  FILLER                  PIC X(26).
006400 01  LK-PAYMENT-ID               PIC X(36).
006410*
006900*    RETURN-CODE MEANINGS -
007000*      0 = CONFIRMED OK.
007100*      4 = BOOKING NOT IN PENDING STATUS - BR-4.
007200*      8 = BOOKING-ID NOT FOUND ON THE MASTER.
007300 01  LK-RETURN-CODE              PIC 9(02) COMP.
007400*
007500 PROCEDURE DIVISION USING LK-BOOKING-ID LK-PAYMENT-ID
007600     LK-RETURN-CODE.
007700*
007710*    CR-0205 - THIS ENTIRE DIVISION RUNS ONCE PER CALL, NOT
007720*    ONCE PER JOB STEP, SINCE BOOKING-PAYMENT CALLS IT ONE
007730*    BOOKING AT A TIME.  THE BOOKING TABLE IS LOADED AND
007740*    REWRITTEN ON EVERY SINGLE CALL AS A RESULT - PR-0540
007750*    MADE SURE THE REWRITE IS SKIPPED WHEN THE LOOKUP MISSES
007760*    SO A BAD BOOKING-ID CANNOT TRUNCATE THE MASTER.
007800 0000-MAIN-LOGIC.
007900     MOVE 0 TO LK-RETURN-CODE.
007910     MOVE SPACES TO W-REJECT-REASON.
007920     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME.
008000     MOVE "N" TO W-FOUND-SW.
008100     PERFORM PL9100-LOAD-BOOKING-TABLE THRU PL9100-EXIT.
008200     PERFORM 3000-FIND-AND-CONFIRM THRU 3000-EXIT
008300         VARYING W-BOOKING-NDX FROM 1 BY 1
008400         UNTIL W-BOOKING-NDX > W-BOOKING-TABLE-COUNT
008500            OR BOOKING-FOUND.
008600     IF NOT BOOKING-FOUND
008700         MOVE 8 TO LK-RETURN-CODE
008710         MOVE "NFND" TO W-REJECT-REASON-CODE
008720         PERFORM 7000-REJECT-CONFIRM THRU 7000-EXIT
008800     ELSE
008900         PERFORM PL9200-REWRITE-BOOKING-TABLE THRU
009000             PL9200-EXIT.
009100     EXIT PROGRAM.
009200     STOP RUN.
009300*-----------------------------------------------------------
009400*    BR-4 - ONLY A PENDING BOOKING MAY BE CONFIRMED.
009500 3000-FIND-AND-CONFIRM.
009600     IF W-BKT-BOOKING-ID (W-BOOKING-NDX) = LK-BOOKING-ID
009700         SET BOOKING-FOUND TO TRUE
009800         IF W-BKT-STATUS (W-BOOKING-NDX) = "PENDING"
009900             MOVE "CONFIRMED" TO
010000                 W-BKT-STATUS (W-BOOKING-NDX)
010100             MOVE LK-PAYMENT-ID TO
010200                 W-BKT-PAYMENT-ID (W-BOOKING-NDX)
010300         ELSE
010310             MOVE 4 TO LK-RETURN-CODE
010320             MOVE "STAT" TO W-REJECT-REASON-CODE
010330             PERFORM 7000-REJECT-CONFIRM THRU 7000-EXIT.
010500 3000-EXIT.
010600     EXIT.
010700*-----------------------------------------------------------
010710*    PR-0541 - VERBOSE REJECT LINE, SAME UPSI-0 GATE THE
010720*    OTHER FLOW PROGRAMS USE.  ID IS SHOWN SHORT, THE WAY
010730*    THE OPERATOR CONSOLE WRAPS A LONG BOOKING-ID.
010740 7000-REJECT-CONFIRM.
010750     IF W-VERBOSE-REJECTS-ON
010760         DISPLAY "BOOKING-CONFIRM REJECT - BOOKING "
010770             LK-BOOKING-ID-SHORT " " W-REJECT-REASON-CODE
010780             " " W-CURRENT-DATE.
010790 7000-EXIT.
010800     EXIT.
010810*-----------------------------------------------------------
010820     COPY "PL-LOAD-BKMAST.CBL".
