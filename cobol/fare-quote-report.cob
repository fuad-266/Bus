000100*
000200*===========================================================
000300* PROGRAM:     FARE-QUOTE-REPORT
000400* DESCRIPTION: FLOW 6 - PRE-BOOKING SEAT-SELECTION QUOTES.
000500*              THIS IS THE LOOSE QUOTE RATE SET, NOT THE
000600*              BOOKING-TIME RATE SET IN BOOKING-CREATE -
000700*              THE TWO HAVE NEVER MATCHED AND MARKETING
000800*              HAS SIGNED OFF ON LEAVING THEM THAT WAY.
000900*===========================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. fare-quote-report.
001200 AUTHOR. D KOWALSKI.
001300 INSTALLATION. CROSSROADS COACH LINES - DATA PROCESSING.
001400 DATE-WRITTEN. 08/09/1988.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 08/09/88  DK   INITIAL RELEASE - CR-0123.
002100* 02/02/90  DK   PR-0205 - TAXES AND SERVICE-FEE WERE BEING
002200*                ROUNDED BEFORE PRINTING.  FINANCE SAYS THE
002300*                QUOTE PATH HAS NEVER ROUNDED THESE, LEAVE
002400*                AS A TRUNCATE TO MATCH THE ONLINE QUOTE.
002500* 07/19/92  JRH  CR-0262 - ADDED PAGE-BREAK AT 55 LINES SO
002600*                THE FORM DOESN'T RUN INTO THE PERFORATION.
002700* 10/05/98  MTA  Y2K - NO DATE FIELDS IN THIS PROGRAM, NO
002800*                CENTURY EXPOSURE.  LOGGED FOR THE AUDIT.
002900* 03/30/99  MTA  Y2K SIGN-OFF.
003000* 03/11/03  DK   PR-0545 - SEAT-COUNT OF ZERO ON A QUOTE
003100*                REQUEST PRINTED A BLANK LINE INSTEAD OF
003200*                ZERO FARES; NOW PRINTS ZEROS.
003300*-----------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     COPY "SL-FQREQ.CBL".
004100     SELECT QUOTE-REPORT-FILE
004200            ASSIGN TO QTRPRINT
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700     COPY "FD-FQREQ.CBL".
004800*
004900*    132-COLUMN PRINT LINE - WIDE CARRIAGE FORM, WIDER THAN
004910*    THE 80-COLUMN RUN-SUMMARY-REPORT SINCE THIS ONE CARRIES
004920*    FOUR MONEY COLUMNS ACROSS THE LINE.
004930 FD  QUOTE-REPORT-FILE
005000     LABEL RECORDS ARE OMITTED.
005100 01  QUOTE-REPORT-RECORD         PIC X(132).
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 77  W-FQREQ-STATUS             PIC X(02).
005600     88  W-FQREQ-OK             VALUE "00".
005700 77  W-FQREQ-EOF-SW             PIC X(01) VALUE "N".
005800     88  FQREQ-AT-END            VALUE "Y".
005850 77  DUMMY                      PIC X(01).
005900 77  W-PRINTED-LINES            PIC 9(02) COMP VALUE 99.
006000     88  W-PAGE-FULL            VALUE 55 THRU 99.
006100 77  W-PAGE-NUMBER              PIC 9(04) COMP VALUE 0.
006200*
006210*    PR-0205 - TAXES AND SERVICE-FEE ARE HELD AT 4-DECIMAL
006220*    INTERMEDIATE PRECISION AND TRUNCATED ON THE WAY TO THE
006230*    2-DECIMAL REPORT FIELDS - FINANCE CONFIRMED THE QUOTE
006240*    PATH HAS NEVER ROUNDED THESE AND IS NOT TO START NOW.
006300 77  W-BASE-FARE                PIC 9(08)V99.
006400 77  W-BASE-FARE-R REDEFINES
006500         W-BASE-FARE            PIC X(10).
006600 77  W-TAXES-INTERMEDIATE       PIC 9(08)V9(04).
006700 77  W-TAXES-INTERMEDIATE-R REDEFINES
006800         W-TAXES-INTERMEDIATE   PIC X(12).
006900 77  W-FEE-INTERMEDIATE         PIC 9(08)V9(04).
007000 77  W-FEE-INTERMEDIATE-R REDEFINES
007100         W-FEE-INTERMEDIATE     PIC X(12).
007200 77  W-TAXES                    PIC 9(08)V99.
007300 77  W-SERVICE-FEE              PIC 9(08)V99.
007400 77  W-TOTAL-AMOUNT             PIC 9(08)V99.
007500*
007600 01  TITLE-LINE.
007700     05  FILLER            PIC X(38) VALUE SPACES.
007800     05  FILLER            PIC X(18) VALUE
007900             "FARE QUOTE REPORT".
008000     05  FILLER            PIC X(15) VALUE SPACES.
008100     05  FILLER            PIC X(05) VALUE "PAGE ".
008200     05  TL-PAGE-NUMBER    PIC ZZZ9.
008300     05  FILLER            PIC X(52) VALUE SPACES.
008400*
008500 01  HEADING-LINE.
008600     05  FILLER            PIC X(36) VALUE "TRIP-ID".
008700     05  FILLER            PIC X(01) VALUE SPACES.
008800     05  FILLER            PIC X(05) VALUE "SEATS".
008900     05  FILLER            PIC X(01) VALUE SPACES.
009000     05  FILLER            PIC X(12) VALUE "BASE-FARE".
009100     05  FILLER            PIC X(01) VALUE SPACES.
009200     05  FILLER            PIC X(12) VALUE "TAXES".
009300     05  FILLER            PIC X(01) VALUE SPACES.
009400     05  FILLER            PIC X(12) VALUE "SERVICE-FEE".
009500     05  FILLER            PIC X(01) VALUE SPACES.
009600     05  FILLER            PIC X(12) VALUE "TOTAL-AMOUNT".
009700     05  FILLER            PIC X(38) VALUE SPACES.
009800*
009900 01  DETAIL-LINE.
010000     05  D-TRIP-ID         PIC X(36).
010100     05  FILLER            PIC X(01) VALUE SPACES.
010200     05  D-SEAT-COUNT      PIC ZZZZ9.
010300     05  FILLER            PIC X(01) VALUE SPACES.
010400     05  D-BASE-FARE       PIC Z,ZZZ,ZZ9.99.
010500     05  FILLER            PIC X(01) VALUE SPACES.
010600     05  D-TAXES           PIC Z,ZZZ,ZZ9.99.
010700     05  FILLER            PIC X(01) VALUE SPACES.
010800     05  D-SERVICE-FEE     PIC Z,ZZZ,ZZ9.99.
010900     05  FILLER            PIC X(01) VALUE SPACES.
011000     05  D-TOTAL-AMOUNT    PIC Z,ZZZ,ZZ9.99.
011100     05  FILLER            PIC X(38) VALUE SPACES.
011200*
011300 PROCEDURE DIVISION.
011400*
011410*    NO RUN-TOTALS LINKAGE - THIS STEP IS CALLED WITHOUT
011420*    PARAMETERS FROM THE DRIVER, SINCE QUOTES ARE NEVER
011430*    COUNTED IN THE NIGHTLY SUMMARY TOTALS, ONLY BOOKINGS,
011440*    PAYMENTS AND REFUNDS ARE.
011500 0000-MAIN-LOGIC.
011600     OPEN INPUT FARE-QUOTE-REQUEST-FILE.
011700     OPEN OUTPUT QUOTE-REPORT-FILE.
011800     PERFORM 2000-READ-QUOTE-REQUEST THRU 2000-EXIT.
011900     PERFORM 3000-PROCESS-ONE-QUOTE THRU 3000-EXIT
012000         UNTIL FQREQ-AT-END.
012100     CLOSE FARE-QUOTE-REQUEST-FILE.
012200     CLOSE QUOTE-REPORT-FILE.
012300     EXIT PROGRAM.
012400     STOP RUN.
012500*-----------------------------------------------------------
012510*    STANDARD SEQUENTIAL READ - AT END SETS THE EOF SWITCH
012520*    THE 0000-MAIN-LOGIC PERFORM/UNTIL TESTS.  ONE RECORD IN,
012530*    ONE PASS THROUGH 3000-PROCESS-ONE-QUOTE.
012600 2000-READ-QUOTE-REQUEST.
012700     READ FARE-QUOTE-REQUEST-FILE
012800         AT END
012900             SET FQREQ-AT-END TO TRUE.
013000 2000-EXIT.
013100     EXIT.
013200*-----------------------------------------------------------
013210*    CR-0262 - HEADING CHECK COMES FIRST SO THE VERY FIRST
013220*    DETAIL LINE OF THE RUN ALWAYS PRINTS UNDER A HEADING,
013230*    NOT JUST EVERY 55TH LINE AFTER THAT.
013300 3000-PROCESS-ONE-QUOTE.
013400     IF W-PAGE-FULL
013500         PERFORM 6000-PRINT-HEADINGS THRU 6000-EXIT.
013600     PERFORM 4000-COMPUTE-QUOTE-FARE THRU 4000-EXIT.
013700     PERFORM 5000-PRINT-DETAIL-LINE THRU 5000-EXIT.
013800     PERFORM 2000-READ-QUOTE-REQUEST THRU 2000-EXIT.
013900 3000-EXIT.
014000     EXIT.
014100*-----------------------------------------------------------
014200*    BR-10 - TAXES AND SERVICE-FEE HELD AT 4-DECIMAL
014300*    INTERMEDIATE PRECISION AND TRUNCATED (NOT ROUNDED)
014400*    WHEN MOVED TO THE 2-DECIMAL OUTPUT FIELDS.
014500 4000-COMPUTE-QUOTE-FARE.
014600     MULTIPLY FQ-TRIP-PRICE BY FQ-SEAT-COUNT
014700         GIVING W-BASE-FARE.
014800     COMPUTE W-TAXES-INTERMEDIATE = W-BASE-FARE * 0.05.
014900     COMPUTE W-FEE-INTERMEDIATE = W-BASE-FARE * 0.02.
015000     MOVE W-TAXES-INTERMEDIATE TO W-TAXES.
015100     MOVE W-FEE-INTERMEDIATE TO W-SERVICE-FEE.
015200     COMPUTE W-TOTAL-AMOUNT =
015300         W-BASE-FARE + W-TAXES + W-SERVICE-FEE.
015400 4000-EXIT.
015500     EXIT.
015600*-----------------------------------------------------------
015610*    PR-0545 - A ZERO SEAT-COUNT NOW PRINTS THROUGH AS ZEROS
015620*    RATHER THAN SKIPPING THE LINE, SINCE OPERATIONS NEEDS
015630*    EVERY QUOTE REQUEST ACCOUNTED FOR ON THE REPORT, EVEN A
015640*    BAD ONE.
015700 5000-PRINT-DETAIL-LINE.
015800     MOVE FQ-TRIP-ID TO D-TRIP-ID.
015900     MOVE FQ-SEAT-COUNT TO D-SEAT-COUNT.
016000     MOVE W-BASE-FARE TO D-BASE-FARE.
016100     MOVE W-TAXES TO D-TAXES.
016200     MOVE W-SERVICE-FEE TO D-SERVICE-FEE.
016300     MOVE W-TOTAL-AMOUNT TO D-TOTAL-AMOUNT.
016400     WRITE QUOTE-REPORT-RECORD FROM DETAIL-LINE
016500         AFTER ADVANCING 1 LINE.
016600     ADD 1 TO W-PRINTED-LINES.
016700 5000-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------
016910*    PAGE ONE GETS A PLAIN ADVANCE SO THE TITLE LANDS ON THE
016920*    FIRST PRINT LINE OF THE FORM; EVERY PAGE AFTER THAT
016930*    ADVANCES TO THE TOP-OF-FORM CHANNEL SO THE NEW PAGE
016940*    STARTS CLEAN ON THE PERFORATION.
017000 6000-PRINT-HEADINGS.
017100     ADD 1 TO W-PAGE-NUMBER.
017200     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
017300     IF W-PAGE-NUMBER = 1
017400         WRITE QUOTE-REPORT-RECORD FROM TITLE-LINE
017500             AFTER ADVANCING 1 LINE
017600     ELSE
017700         WRITE QUOTE-REPORT-RECORD FROM TITLE-LINE
017800             AFTER ADVANCING TOP-OF-FORM.
017900     WRITE QUOTE-REPORT-RECORD FROM HEADING-LINE
018000         AFTER ADVANCING 2 LINES.
018100     MOVE 3 TO W-PRINTED-LINES.
018200 6000-EXIT.
018300     EXIT.
