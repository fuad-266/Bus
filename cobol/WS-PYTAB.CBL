000100*
000200*===========================================================
000300* COPYBOOK:    WS-PYTAB.CBL
000400* DESCRIPTION: WORKING-STORAGE TABLE STANDING IN FOR A KEYED
000500*              LOOKUP AGAINST PAYMENT-MASTER-FILE, SAME
000600*              REASON AND SAME TECHNIQUE AS WS-BKTAB.CBL.
000700*              USED TO CHECK FOR A PRIOR SUCCESS PAYMENT ON
000800*              A BOOKING AND, IN BOOKING-REFUND, TO LOCATE
000900*              THE PAYMENT A REFUND IS DRAWN AGAINST.
001000*===========================================================
001100* 06/01/88  SRP  INITIAL RELEASE - CR-0121.
001200*-----------------------------------------------------------
001300 77  W-PAYMENT-TABLE-COUNT      PIC 9(05) COMP VALUE 0.
001400 77  W-PAYMENT-NDX              PIC 9(05) COMP.
001500 77  W-PYMAST-EOF-SW            PIC X(01) VALUE "N".
001600     88  PYMAST-AT-END           VALUE "Y".
001700 01  W-PAYMENT-TABLE.
001800     05  W-PAYMENT-ENTRY OCCURS 2000 TIMES
001900             INDEXED BY W-PAYMENT-TABLE-NDX.
002000         10  W-PYT-PAYMENT-ID       PIC X(36).
002100         10  W-PYT-BOOKING-ID       PIC X(36).
002200         10  W-PYT-AMOUNT           PIC 9(08)V99.
002300         10  W-PYT-STATUS           PIC X(20).
002400         10  W-PYT-METHOD           PIC X(50).
002500         10  W-PYT-TRANSACTION-ID   PIC X(100).
