000100*
000200*===========================================================
000300* COPYBOOK:    WS-RUNTOT.CBL
000400* DESCRIPTION: RUN-TOTALS CARRIED FROM BUSTKT-BATCH-DRIVER
000500*              INTO EVERY FLOW PROGRAM IT CALLS, VIA LINKAGE
000600*              SECTION, SO ONE SET OF COUNTERS ACCUMULATES
000700*              ACROSS THE WHOLE RUN.  COUNTS ARE COMP (PURE
000800*              INTERNAL COUNTERS); AMOUNTS STAY ZONED
000900*              DISPLAY, THE WAY EVERY DOLLAR FIELD IN THIS
001000*              SHOP DOES.
001100*===========================================================
001200* 04/18/88  JRH  INITIAL RELEASE - CR-0118.
001300*-----------------------------------------------------------
001400    01  RUN-TOTALS.
001500        05  RT-BOOKINGS-CREATED-CT    PIC 9(7) COMP.
001600        05  RT-BOOKINGS-CREATED-AMT   PIC 9(09)V99.
001700        05  RT-BOOKINGS-CONFIRMED-CT  PIC 9(7) COMP.
001800        05  RT-BOOKINGS-CANCELLED-CT  PIC 9(7) COMP.
001900        05  RT-PAYMENTS-SUCCESS-CT    PIC 9(7) COMP.
002000        05  RT-PAYMENTS-SUCCESS-AMT   PIC 9(09)V99.
002100        05  RT-PAYMENTS-FAILED-CT     PIC 9(7) COMP.
002200        05  RT-REFUNDS-COMPLETED-CT   PIC 9(7) COMP.
002300        05  RT-REFUNDS-COMPLETED-AMT  PIC 9(09)V99.
002400        05  RT-REFUNDS-FAILED-CT      PIC 9(7) COMP.
002500        05  FILLER                    PIC X(010).
